000100*****************************************************************
000200*                                                                *
000300*           Approval Hub Department Detail Report               *
000400*                                                                *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000      program-id.         rptdept.
001100*
001200*    author.             V B Coen FBCS, FIDM, FIDPM.
001300*
001400*    installation.       Applewood Computers.
001500*
001600*    date-written.       11/02/1994.
001700*
001800*    date-compiled.
001900*
002000*    security.           Copyright (C) 1994-2026, Vincent Bryan Coen.
002100*                        Distributed under the GNU General Public License.
002200*                        See the file COPYING for details.
002300*
002400*    remarks.            For one department and one report month,
002500*                        prints a post head-count breakdown and
002600*                        per-member leave and reimbursement detail.
002700*
002800*    version.            See Prog-Name In Ws.
002900*
003000*    called modules.
003100*                        None.
003200*
003300*    files used.
003400*                        usermast, deptmast, postmast, applfile,
003500*                        leavedtl, rmbdtl (all input).
003600*                        rptdept (print output).
003700*
003800*    error messages used.
003900*  Program specific:
004000*                        AH003.
004100*
004200*****************************************************************
004300* Change log.
004400*-----------------------------------------------------------------
004500* 11/02/1994 vbc  Req.0000  Created - post breakdown only.
004600* 14/08/1995 vbc  Req.0052  Added the leave and reimburse member
004700*                           detail sections requested by Personnel.
004800* 27/01/1998 vbc  Req.0103  Transferred staff now picked up even
004900*                           when their current DEPT-ID has moved on
005000*                           - population is members OR applicants.
005100* 11/02/1999 vbc  Req.0166  Y2K REVIEW - report month carried as
005200*                           a parameter, not derived from the system
005300*                           clock.  No change required.  Signed off.
005400* 18/06/2001 vbc  Req.0210  Widened the member detail tables to
005500*                           match the RPTSUM change of the same date.
005600* 14/05/2026 vbc  Req.0312  Ticket AH-312 - 3.3 build reset, version
005700*                           stamp only, no logic change.
005750* 09/08/2026 vbc  Req.0314  Ticket AH-314 - shop standard review:
005760*                           every inline PERFORM ... END-PERFORM
005770*                           and PERFORM VARYING ... END-PERFORM
005780*                           loop (population/applicant scans,
005790*                           bucket lookups, bubble sorts, print
005800*                           loops) rewritten as PERFORM ... THRU
005810*                           ... paragraph ranges driven by GO TO.
005820*                           No change to what gets counted,
005830*                           sorted or printed, only to how the
005840*                           loop is coded.
005845* 09/08/2026 vbc  Req.0315  Ticket AH-315 - audit turned up a bad
005846*                           return code on two failure branches in
005847*                           AA005-EDIT-DEPARTMENT - zero Dept-Id and
005848*                           department not found on DEPTMAST were
005849*                           both leaving a 9 in AH-PR1-RETURN-CODE,
005850*                           but AA000-MAIN's guard tests the 88 for
005851*                           a 4.  Changed the default to 4 so both
005852*                           failure paths actually stop the run.
005855*
005900*****************************************************************
006000*
006100 environment             division.
006200*===============================
006300*
006400 copy "envdiv.cob".
006500 SPECIAL-NAMES.
006600       C01 IS TOP-OF-FORM.
006700*
006800 input-output            section.
006900 file-control.
007000     select  AH-User-Master-File
007100             assign to "USERMAST"
007200             organization line sequential
007300             file status is AH-USR-Status.
007400     select  AH-Dept-Master-File
007500             assign to "DEPTMAST"
007600             organization line sequential
007700             file status is AH-DEP-Status.
007800     select  AH-Post-Master-File
007900             assign to "POSTMAST"
008000             organization line sequential
008100             file status is AH-PST-Status.
008200     select  AH-Appl-File
008300             assign to "APPLFILE"
008400             organization line sequential
008500             file status is AH-APP-Status.
008600     select  AH-Leave-Detail-File
008700             assign to "LEAVEDTL"
008800             organization line sequential
008900             file status is AH-LVE-Status.
009000     select  AH-Reimburse-Detail-File
009100             assign to "REIMDTL"
009200             organization line sequential
009300             file status is AH-RMB-Status.
009400     select  Print-File
009500             assign to "RPTDEPT"
009600             organization line sequential
009700             file status is AH-PRT-Status.
009800*
009900 data                    division.
010000*===============================
010100*
010200 file section.
010300*
010400 FD  AH-User-Master-File.
010500 copy "wsahusr.cob".
010600*
010700 FD  AH-Dept-Master-File.
010800 copy "wsahdep.cob".
010900*
011000 FD  AH-Post-Master-File.
011100 copy "wsahpst.cob".
011200*
011300 FD  AH-Appl-File.
011400 copy "wsahapp.cob".
011500*
011600 FD  AH-Leave-Detail-File.
011700 copy "wsahlve.cob".
011800*
011900 FD  AH-Reimburse-Detail-File.
012000 copy "wsahrmb.cob".
012100*
012200 FD  Print-File.
012300 01  AH-Print-Line           pic x(132).
012400*
012500 working-storage section.
012600*----------------------
012700*
012800 77  prog-name               pic x(17) value "rptdept (1.00)".
012900*
013000 01  WS-File-Status.
013100     03  AH-USR-Status       pic xx.
013200     03  AH-DEP-Status       pic xx.
013300     03  AH-PST-Status       pic xx.
013400     03  AH-APP-Status       pic xx.
013500     03  AH-LVE-Status       pic xx.
013600     03  AH-RMB-Status       pic xx.
013700     03  AH-PRT-Status       pic xx.
013750     03  FILLER              pic x(04).
013800*
013900*    Population table - members of the target department plus
014000*    transferred applicants, keyed by USER-ID.
014100*
014200 01  AH-POP-Table.
014300     03  AH-PPT-Entry    occurs 2000 times indexed by POP-IX.
014400         05  AH-PPT-USER-ID     pic 9(10).
014500         05  AH-PPT-REAL-NAME   pic x(30).
014600         05  AH-PPT-POST-ID     pic 9(10).
014650     03  FILLER              pic x(04)    value spaces.
014700 01  AH-POP-Table-View REDEFINES AH-POP-Table.
014800     03  AH-PPV-Entry    occurs 2000 times indexed by POV-IX.
014900         05  AH-PPV-KEY         pic 9(10).
015000         05  FILLER             pic x(40).
015100 01  AH-POP-Count            binary-long unsigned value zero.
015200*
015300*    Post breakdown working table.
015400*
015500 01  AH-PBK-Table.
015600     03  AH-PBK-Entry    occurs 200 times indexed by PBK-IX.
015700         05  AH-PBK-POST-ID     pic 9(10).
015800         05  AH-PBK-POST-NAME   pic x(30).
015900         05  AH-PBK-COUNT       binary-long unsigned.
015950     03  FILLER              pic x(04)    value spaces.
016000 01  AH-PBK-Table-Disp REDEFINES AH-PBK-Table.
016100     03  AH-PBK-Disp-Entry occurs 200 times.
016200         05  FILLER             pic x(44).
016300 01  AH-PBK-Count            binary-long unsigned value zero.
016400*
016500*    Leave and reimburse member accumulation tables.
016600*
016700 01  AH-LVM-Table.
016800     03  AH-LVM-Entry    occurs 2000 times indexed by LVM-IX.
016900         05  AH-LVM-USER-ID     pic 9(10).
017000         05  AH-LVM-REAL-NAME   pic x(30).
017100         05  AH-LVM-TIMES       binary-long unsigned.
017200         05  AH-LVM-DAYS        pic S9(7)V9(2).
017250     03  FILLER              pic x(04)    value spaces.
017300 01  AH-LVM-Count            binary-long unsigned value zero.
017400*
017500 01  AH-RBM-Table.
017600     03  AH-RBM-Entry    occurs 2000 times indexed by RBM-IX.
017700         05  AH-RBM-USER-ID     pic 9(10).
017800         05  AH-RBM-REAL-NAME   pic x(30).
017900         05  AH-RBM-TIMES       binary-long unsigned.
018000         05  AH-RBM-AMOUNT      pic S9(11)V9(2).
018050     03  FILLER              pic x(04)    value spaces.
018100 01  AH-RBM-Count            binary-long unsigned value zero.
018200*
018300 01  WS-Data.
018400     03  WS-Found-SW         pic x(1)     value "N".
018500         88  WS-Found            value "Y".
018600         88  WS-Not-Found        value "N".
018700     03  WS-Found-IX         binary-long unsigned value zero.
018800     03  WS-Swap-SW          pic x(1).
018900         88  WS-Swap-Made        value "Y".
019000         88  WS-No-Swap          value "N".
019100     03  WS-Dept-Name        pic x(30)    value spaces.
019200     03  WS-Post-Name        pic x(30)    value spaces.
019300     03  WS-Line-No          binary-long unsigned value zero.
019350     03  FILLER              pic x(04)    value spaces.
019400     03  WS-Swap-Hold        pic x(44).
019500     03  WS-Leave-Hold       pic x(53).
019600     03  WS-Reimburse-Hold   pic x(57).
019700*
019800 01  AH-Hdg-1.
019900     03  filler              pic x(30) value "DEPARTMENT DETAIL REPORT".
020000     03  filler              pic x(6)  value "DEPT: ".
020100     03  AHH1-Dept-ID        pic z(9)9.
020200     03  filler              pic x(2)  value spaces.
020300     03  AHH1-Dept-Name      pic x(30).
020400     03  filler              pic x(7)  value "MONTH: ".
020500     03  AHH1-Month          pic 9(6).
020600*
020700 01  AH-Sec-Hdg.
020800     03  AHS-Title           pic x(40).
020850     03  FILLER              pic x(10)    value spaces.
020900*
021000 01  AH-Post-Detail.
021100     03  AHPB-Post-ID        pic z(9)9.
021200     03  filler              pic x(2)  value spaces.
021300     03  AHPB-Post-Name      pic x(30).
021400     03  filler              pic x(2)  value spaces.
021500     03  AHPB-Count          pic zzzzz9.
021600*
021700 01  AH-Member-Detail.
021800     03  AHMD-User-ID        pic z(9)9.
021900     03  filler              pic x(2)  value spaces.
022000     03  AHMD-Real-Name      pic x(30).
022100     03  filler              pic x(2)  value spaces.
022200     03  AHMD-Times          pic zzzzz9.
022300     03  filler              pic x(2)  value spaces.
022400     03  AHMD-Amount         pic z(6)9.99.
022500*
022600 linkage section.
022700*--------------
022800*
022900 copy "wscall.cob".
023000 copy "wsahpr1.cob".
023100*
023200 procedure division using AH-Calling-Data
023300                          AH-PR1-RECORD.
023400*========================================
023500*
023600 aa000-Main              section.
023700*************************************
023800*
023900     perform  aa005-Edit-Department.
024000     if       AH-PR1-DEPT-NOT-FOUND
024100              go to    aa000-Exit
024200     end-if.
024300     perform  aa010-Load-Population.
024400     perform  aa020-Select-Applications.
024500     perform  aa030-Build-Post-Breakdown.
024600     perform  aa040-Build-Leave-Details.
024700     perform  aa050-Build-Reimburse-Details.
024800     perform  aa060-Print-Report.
024900     move     zero to AH-PR1-RETURN-CODE.
025000*
025100 aa000-Exit.
025200     goback.
025300*
025400 aa005-Edit-Department       section.
025500*************************************
025600*
025700     move     4 to AH-PR1-RETURN-CODE.
025800     if       AH-PR1-DEPT-ID = zero
025900              move "N" to AH-PR1-DEPT-FOUND-SW
026000              exit section
026100     end-if.
026200     open     input AH-Dept-Master-File.
026300     move     "N" to AH-PR1-DEPT-FOUND-SW.
026400     perform  aa006-Find-Department-Loop thru aa006-Exit.
026700     close    AH-Dept-Master-File.
027800     if       AH-PR1-DEPT-WAS-FOUND
027900              move "00" to AH-PR1-RETURN-CODE
028000              move WS-Dept-Name to AH-PR1-DEPT-NAME-RET
028100     end-if.
028200*
028300 aa005-Exit. exit section.
028310*
028320 aa006-Find-Department-Loop.
028330     read     AH-Dept-Master-File
028340              at end go to aa006-Exit
028350     end-read.
028360     if       AH-DEP-Status not = "00"
028370              go to    aa006-Exit
028380     end-if.
028390     if       AH-DEP-ID = AH-PR1-DEPT-ID
028391              move "Y" to AH-PR1-DEPT-FOUND-SW
028392              move AH-DEP-NAME to WS-Dept-Name
028393              go to    aa006-Exit
028394     end-if.
028395     go to    aa006-Find-Department-Loop.
028396*
028397 aa006-Exit. exit.
028398*
028399 aa010-Load-Population       section.
028600*************************************
028700*
028800     move     zero to AH-POP-Count.
028900     open     input AH-User-Master-File.
029000     perform  aa011-Load-Population-Loop thru aa011-Exit.
030500     close    AH-User-Master-File.
030600*
030700 aa010-Exit. exit section.
030710*
030720 aa011-Load-Population-Loop.
030730     read     AH-User-Master-File
030740              at end go to aa011-Exit
030750     end-read.
030760     if       AH-USR-Status not = "00"
030770              go to    aa011-Exit
030780     end-if.
030790     if       AH-USR-DEPT-ID = AH-PR1-DEPT-ID
030800              add 1 to AH-POP-Count
030810              set POP-IX to AH-POP-Count
030820              move AH-USR-ID to AH-PPT-USER-ID (POP-IX)
030830              move AH-USR-REAL-NAME to AH-PPT-REAL-NAME (POP-IX)
030840              move AH-USR-POST-ID to AH-PPT-POST-ID (POP-IX)
030850     end-if.
030860     go to    aa011-Load-Population-Loop.
030870*
030880 aa011-Exit. exit.
030890*
030900 aa020-Select-Applications   section.
031000*************************************
031100*
031200     open     input AH-Appl-File.
031300     perform  aa021-Select-Appl-Loop thru aa021-Exit.
032500     close    AH-Appl-File.
032600*
032700 aa020-Exit. exit section.
032710*
032720 aa021-Select-Appl-Loop.
032730     read     AH-Appl-File
032740              at end go to aa021-Exit
032750     end-read.
032760     if       AH-APP-Status not = "00"
032770              go to    aa021-Exit
032780     end-if.
032790     if       AH-APP-DEPT-ID = AH-PR1-DEPT-ID
032791       and    AH-APP-SUBMIT-YYYYMM = AH-PR1-REPORT-YYYYMM
032792              perform zz010-Ensure-In-Population
032793     end-if.
032794     go to    aa021-Select-Appl-Loop.
032795*
032796 aa021-Exit. exit.
032800*
032900*    Transferred staff - the applicant may no longer belong to
033000*    this department's current roster, but still appears.
033100*
033200 zz010-Ensure-In-Population.
033300     move     "N" to WS-Found-SW.
033310     set      POP-IX to 1.
033320     perform  zz011-Scan-Population thru zz011-Exit.
034000     if       WS-Not-Found
034100              add 1 to AH-POP-Count
034200              set POP-IX to AH-POP-Count
034300              move AH-APP-APPLICANT-ID to AH-PPT-USER-ID (POP-IX)
034400              move zero to AH-PPT-POST-ID (POP-IX)
034500              perform zz030-Resolve-Real-Name thru zz030-Exit
034600     end-if.
034610*
034620 zz011-Scan-Population.
034630     if       POP-IX > AH-POP-Count
034640              go to    zz011-Exit
034650     end-if.
034660     if       AH-PPT-USER-ID (POP-IX) = AH-APP-APPLICANT-ID
034670              set WS-Found to true
034680              go to    zz011-Exit
034690     end-if.
034700     set      POP-IX up by 1.
034710     go to    zz011-Scan-Population.
034720*
034730 zz011-Exit. exit.
034740*
034800 zz030-Resolve-Real-Name.
034900     move     "UNKNOWN" to AH-PPT-REAL-NAME (POP-IX).
035000     open     input AH-User-Master-File.
035010     perform  zz031-Resolve-Real-Name-Loop thru zz031-Exit.
035020     close    AH-User-Master-File.
035030     go to    zz030-Exit.
035040*
035050 zz031-Resolve-Real-Name-Loop.
035100              read     AH-User-Master-File
035200                       at end go to zz031-Exit
035300              end-read.
035400              if       AH-USR-Status not = "00"
035500                       go to    zz031-Exit
035600              end-if.
035700              if       AH-USR-ID = AH-APP-APPLICANT-ID
035900                       move AH-USR-REAL-NAME to AH-PPT-REAL-NAME (POP-IX)
035910                       go to    zz031-Exit
035920              end-if.
035930              go to    zz031-Resolve-Real-Name-Loop.
035940*
035950 zz031-Exit. exit.
036300*
036310 zz030-Exit. exit.
036400*
036500 aa030-Build-Post-Breakdown  section.
036600*************************************
036700*
036800     move     zero to AH-PBK-Count.
036900     set      POP-IX to 1.
036910     perform  aa031-Bump-Post-Buckets-Loop thru aa031-Exit.
037100     set      PBK-IX to 1.
037110     perform  aa032-Resolve-Post-Names-Loop thru aa032-Exit.
037500     perform  zz060-Sort-Post-Breakdown thru zz060-Exit.
037600*
037700 aa030-Exit. exit section.
037710*
037720 aa031-Bump-Post-Buckets-Loop.
037730     if       POP-IX > AH-POP-Count
037740              go to    aa031-Exit
037750     end-if.
037760     perform  zz040-Bump-Post-Bucket.
037770     set      POP-IX up by 1.
037780     go to    aa031-Bump-Post-Buckets-Loop.
037790*
037800 aa031-Exit. exit.
037810*
037820 aa032-Resolve-Post-Names-Loop.
037830     if       PBK-IX > AH-PBK-Count
037840              go to    aa032-Exit
037850     end-if.
037860     perform  zz050-Resolve-Post-Name.
037870     set      PBK-IX up by 1.
037880     go to    aa032-Resolve-Post-Names-Loop.
037890*
037900 aa032-Exit. exit.
037910*
037920 zz040-Bump-Post-Bucket.
038000     move     "N" to WS-Found-SW.
038010     set      PBK-IX to 1.
038020     perform  zz041-Scan-Post-Buckets thru zz041-Exit.
038700     if       WS-Found
038800              add 1 to AH-PBK-COUNT (PBK-IX)
038900     else
039000              add 1 to AH-PBK-Count
039100              set PBK-IX to AH-PBK-Count
039200              move AH-PPT-POST-ID (POP-IX) to AH-PBK-POST-ID (PBK-IX)
039300              move 1 to AH-PBK-COUNT (PBK-IX)
039400     end-if.
039410*
039420 zz041-Scan-Post-Buckets.
039430     if       PBK-IX > AH-PBK-Count
039440              go to    zz041-Exit
039450     end-if.
039460     if       AH-PBK-POST-ID (PBK-IX) = AH-PPT-POST-ID (POP-IX)
039470              set WS-Found to true
039480              go to    zz041-Exit
039490     end-if.
039500     set      PBK-IX up by 1.
039510     go to    zz041-Scan-Post-Buckets.
039520*
039530 zz041-Exit. exit.
039540*
039600 zz050-Resolve-Post-Name.
039700     if       AH-PBK-POST-ID (PBK-IX) = zero
039800              move "NO POST ASSIGNED" to AH-PBK-POST-NAME (PBK-IX)
039900              exit paragraph
040000     end-if.
040100     move     "UNKNOWN POST" to AH-PBK-POST-NAME (PBK-IX).
040200     open     input AH-Post-Master-File.
040210     perform  zz051-Resolve-Post-Name-Loop thru zz051-Exit.
040220     close    AH-Post-Master-File.
040230     exit paragraph.
040240*
040250 zz051-Resolve-Post-Name-Loop.
040300              read     AH-Post-Master-File
040400                       at end go to zz051-Exit
040500              end-read.
040600              if       AH-PST-Status not = "00"
040700                       go to    zz051-Exit
040800              end-if.
040900              if       AH-PST-ID = AH-PBK-POST-ID (PBK-IX)
041000                       move AH-PST-NAME to AH-PBK-POST-NAME (PBK-IX)
041010                       go to    zz051-Exit
041100              end-if.
041110     go to    zz051-Resolve-Post-Name-Loop.
041120*
041300 zz051-Exit. exit.
041600*
041700 zz060-Sort-Post-Breakdown.
041710     if       AH-PBK-Count < 2
041720              go to    zz060-Exit
041730     end-if.
041740*
041750 zz060-Outer-Loop.
041760     move     "N" to WS-Swap-SW.
041770     set      PBK-IX to 1.
041780     go to    zz060-Inner-Loop.
041790*
041800 zz060-Inner-Loop.
041810     if       PBK-IX > AH-PBK-Count - 1
041820              go to    zz060-Inner-Done
042200     end-if.
042210     if       AH-PBK-COUNT (PBK-IX) <
042300              AH-PBK-COUNT (PBK-IX + 1)
042400              perform zz061-Swap-Post-Entries
042500              move "Y" to WS-Swap-SW
042600     end-if.
042610     set      PBK-IX up by 1.
042620     go to    zz060-Inner-Loop.
042630*
042640 zz060-Inner-Done.
042800     if       WS-Swap-Made
042810              go to    zz060-Outer-Loop
043000     end-if.
043100*
043150 zz060-Exit. exit.
043200*
043300 zz061-Swap-Post-Entries.
043400     move     AH-PBK-Disp-Entry (PBK-IX)     to WS-Swap-Hold.
043500     move     AH-PBK-Disp-Entry (PBK-IX + 1) to AH-PBK-Disp-Entry (PBK-IX).
043600     move     WS-Swap-Hold                   to AH-PBK-Disp-Entry (PBK-IX + 1).
043700*
043800 aa040-Build-Leave-Details   section.
043900*************************************
044000*
044100     move     zero to AH-LVM-Count.
044200     open     input AH-Appl-File AH-Leave-Detail-File.
044210     perform  aa041-Load-Leave-Appl-Loop thru aa041-Exit.
045600     close    AH-Appl-File AH-Leave-Detail-File.
045700     perform  zz120-Sort-Leave-Table thru zz120-Exit.
045800*
045900 aa040-Exit. exit section.
045910*
045920 aa041-Load-Leave-Appl-Loop.
045930     read     AH-Appl-File
045940              at end go to aa041-Exit
045950     end-read.
045960     if       AH-APP-Status not = "00"
045970              go to    aa041-Exit
045980     end-if.
045990     if       AH-APP-DEPT-ID = AH-PR1-DEPT-ID
045991       and    AH-APP-SUBMIT-YYYYMM = AH-PR1-REPORT-YYYYMM
045992       and    AH-APP-IS-LEAVE
045993              perform zz110-Apply-Leave-Detail thru zz110-Exit
045994     end-if.
045995     go to    aa041-Load-Leave-Appl-Loop.
045996*
045997 aa041-Exit. exit.
046000*
046100 zz110-Apply-Leave-Detail.
046200     move     "N" to WS-Found-SW.
046210     open     input AH-Leave-Detail-File.
046220     perform  zz111-Scan-Leave-File-Loop thru zz111-Exit.
046230     close    AH-Leave-Detail-File.
046240     if       WS-Not-Found
046250              go to    zz110-Exit
046260     end-if.
046270     move     "N" to WS-Found-SW.
046280     set      LVM-IX to 1.
046290     perform  zz112-Scan-Leave-Members-Loop thru zz112-Exit.
048700     if       WS-Not-Found
048800              add 1 to AH-LVM-Count
048900              set LVM-IX to AH-LVM-Count
049000              move AH-APP-APPLICANT-ID to AH-LVM-USER-ID (LVM-IX)
049100              perform zz130-Resolve-Member-Name
049200              move zero to AH-LVM-TIMES (LVM-IX) AH-LVM-DAYS (LVM-IX)
049300     end-if.
049400     add      1 to AH-LVM-TIMES (LVM-IX).
049500     add      AH-LVE-DAYS to AH-LVM-DAYS (LVM-IX).
049510*
049520 zz110-Exit. exit.
049530*
049540 zz111-Scan-Leave-File-Loop.
049550     read     AH-Leave-Detail-File
049560              at end go to zz111-Exit
049570     end-read.
049580     if       AH-LVE-Status not = "00"
049590              go to    zz111-Exit
049600     end-if.
049610     if       AH-LVE-APP-ID = AH-APP-ID
049620              set WS-Found to true
049630              go to    zz111-Exit
049640     end-if.
049650     go to    zz111-Scan-Leave-File-Loop.
049660*
049670 zz111-Exit. exit.
049680*
049690 zz112-Scan-Leave-Members-Loop.
049700     if       LVM-IX > AH-LVM-Count
049710              go to    zz112-Exit
049720     end-if.
049730     if       AH-LVM-USER-ID (LVM-IX) = AH-APP-APPLICANT-ID
049740              set WS-Found to true
049750              go to    zz112-Exit
049760     end-if.
049770     set      LVM-IX up by 1.
049780     go to    zz112-Scan-Leave-Members-Loop.
049790*
049800 zz112-Exit. exit.
049810*
049820 zz120-Sort-Leave-Table.
049830     if       AH-LVM-Count < 2
049840              go to    zz120-Exit
049850     end-if.
049860*
049870 zz120-Outer-Loop.
049880     move     "N" to WS-Swap-SW.
049890     set      LVM-IX to 1.
049900     go to    zz120-Inner-Loop.
049910*
049920 zz120-Inner-Loop.
049930     if       LVM-IX > AH-LVM-Count - 1
050100                       go to    zz120-Inner-Done
050200     end-if.
050300     if       AH-LVM-TIMES (LVM-IX) <
050400              AH-LVM-TIMES (LVM-IX + 1)
050500              perform zz121-Swap-Leave-Entries
050600              move "Y" to WS-Swap-SW
050700     end-if.
050710     set      LVM-IX up by 1.
050720     go to    zz120-Inner-Loop.
050730*
050740 zz120-Inner-Done.
050800     if       WS-Swap-Made
050900              go to    zz120-Outer-Loop
050910     end-if.
051000*
051050 zz120-Exit. exit.
051100*
051200*
051300 zz121-Swap-Leave-Entries.
051400     move     AH-LVM-Entry (LVM-IX)     to WS-Leave-Hold.
051500     move     AH-LVM-Entry (LVM-IX + 1) to AH-LVM-Entry (LVM-IX).
051600     move     WS-Leave-Hold             to AH-LVM-Entry (LVM-IX + 1).
051700*
051800 zz130-Resolve-Member-Name.
051900     move     "UNKNOWN" to AH-LVM-REAL-NAME (LVM-IX).
051910     set      POP-IX to 1.
051920     perform  zz131-Scan-Population-Loop thru zz131-Exit.
051930*
051940 zz131-Scan-Population-Loop.
051950     if       POP-IX > AH-POP-Count
051960              go to    zz131-Exit
051970     end-if.
051980     if       AH-PPT-USER-ID (POP-IX) = AH-APP-APPLICANT-ID
051990              move AH-PPT-REAL-NAME (POP-IX)
052000                   to AH-LVM-REAL-NAME (LVM-IX)
052010              go to    zz131-Exit
052020     end-if.
052030     set      POP-IX up by 1.
052040     go to    zz131-Scan-Population-Loop.
052050*
052060 zz131-Exit. exit.
052700*
052800 aa050-Build-Reimburse-Details  section.
052900*************************************
053000*
053100     move     zero to AH-RBM-Count.
053200     open     input AH-Appl-File AH-Reimburse-Detail-File.
053210     perform  aa051-Load-Reimburse-Appl-Loop thru aa051-Exit.
054600     close    AH-Appl-File AH-Reimburse-Detail-File.
054700     perform  zz220-Sort-Reimburse-Table thru zz220-Exit.
054800*
054900 aa050-Exit. exit section.
054910*
054920 aa051-Load-Reimburse-Appl-Loop.
054930     read     AH-Appl-File
054940              at end go to aa051-Exit
054950     end-read.
054960     if       AH-APP-Status not = "00"
054970              go to    aa051-Exit
054980     end-if.
054990     if       AH-APP-DEPT-ID = AH-PR1-DEPT-ID
054991       and    AH-APP-SUBMIT-YYYYMM = AH-PR1-REPORT-YYYYMM
054992       and    AH-APP-IS-REIMBURSE
054993              perform zz210-Apply-Reimburse-Detail thru zz210-Exit
054994     end-if.
054995     go to    aa051-Load-Reimburse-Appl-Loop.
054996*
054997 aa051-Exit. exit.
055000*
055100 zz210-Apply-Reimburse-Detail.
055200     move     "N" to WS-Found-SW.
055210     open     input AH-Reimburse-Detail-File.
055220     perform  zz211-Scan-Reimburse-File-Loop thru zz211-Exit.
055230     close    AH-Reimburse-Detail-File.
055240     if       WS-Not-Found
055250              go to    zz210-Exit
055260     end-if.
055270     move     "N" to WS-Found-SW.
055280     set      RBM-IX to 1.
055290     perform  zz212-Scan-Reimburse-Members-Loop thru zz212-Exit.
057700     if       WS-Not-Found
057800              add 1 to AH-RBM-Count
057900              set RBM-IX to AH-RBM-Count
058000              move AH-APP-APPLICANT-ID to AH-RBM-USER-ID (RBM-IX)
058100              perform zz230-Resolve-Reimburse-Name
058200              move zero to AH-RBM-TIMES (RBM-IX) AH-RBM-AMOUNT (RBM-IX)
058300     end-if.
058400     add      1 to AH-RBM-TIMES (RBM-IX).
058500     add      AH-RMB-AMOUNT to AH-RBM-AMOUNT (RBM-IX).
058510*
058520 zz210-Exit. exit.
058530*
058540 zz211-Scan-Reimburse-File-Loop.
058550     read     AH-Reimburse-Detail-File
058560              at end go to zz211-Exit
058570     end-read.
058580     if       AH-RMB-Status not = "00"
058590              go to    zz211-Exit
058600     end-if.
058610     if       AH-RMB-APP-ID = AH-APP-ID
058620              set WS-Found to true
058630              go to    zz211-Exit
058640     end-if.
058650     go to    zz211-Scan-Reimburse-File-Loop.
058660*
058670 zz211-Exit. exit.
058680*
058690 zz212-Scan-Reimburse-Members-Loop.
058700     if       RBM-IX > AH-RBM-Count
058710              go to    zz212-Exit
058720     end-if.
058730     if       AH-RBM-USER-ID (RBM-IX) = AH-APP-APPLICANT-ID
058740              set WS-Found to true
058750              go to    zz212-Exit
058760     end-if.
058770     set      RBM-IX up by 1.
058780     go to    zz212-Scan-Reimburse-Members-Loop.
058790*
058800 zz212-Exit. exit.
058810*
058820 zz220-Sort-Reimburse-Table.
058830     if       AH-RBM-Count < 2
058840              go to    zz220-Exit
058850     end-if.
058860*
058870 zz220-Outer-Loop.
058880     move     "N" to WS-Swap-SW.
058890     set      RBM-IX to 1.
058900     go to    zz220-Inner-Loop.
058910*
058920 zz220-Inner-Loop.
058930     if       RBM-IX > AH-RBM-Count - 1
058940              go to    zz220-Inner-Done
058950     end-if.
058960     if       AH-RBM-TIMES (RBM-IX) <
058970              AH-RBM-TIMES (RBM-IX + 1)
058980              perform zz221-Swap-Reimburse-Entries
058990              move "Y" to WS-Swap-SW
059000     end-if.
059010     set      RBM-IX up by 1.
059020     go to    zz220-Inner-Loop.
059030*
059040 zz220-Inner-Done.
059050     if       WS-Swap-Made
059060              go to    zz220-Outer-Loop
059070     end-if.
059080*
059090 zz220-Exit. exit.
060200*
060300 zz221-Swap-Reimburse-Entries.
060400     move     AH-RBM-Entry (RBM-IX)     to WS-Reimburse-Hold.
060500     move     AH-RBM-Entry (RBM-IX + 1) to AH-RBM-Entry (RBM-IX).
060600     move     WS-Reimburse-Hold         to AH-RBM-Entry (RBM-IX + 1).
060700*
060800 zz230-Resolve-Reimburse-Name.
060900     move     "UNKNOWN" to AH-RBM-REAL-NAME (RBM-IX).
060910     set      POP-IX to 1.
060920     perform  zz231-Scan-Population-Loop thru zz231-Exit.
060930*
060940 zz231-Scan-Population-Loop.
060950     if       POP-IX > AH-POP-Count
060960              go to    zz231-Exit
060970     end-if.
060980     if       AH-PPT-USER-ID (POP-IX) = AH-APP-APPLICANT-ID
060990              move AH-PPT-REAL-NAME (POP-IX)
061000                   to AH-RBM-REAL-NAME (RBM-IX)
061010              go to    zz231-Exit
061020     end-if.
061030     set      POP-IX up by 1.
061040     go to    zz231-Scan-Population-Loop.
061050*
061060 zz231-Exit. exit.
061700*
061800 aa060-Print-Report          section.
061900*************************************
062000*
062100     open     output Print-File.
062200     move     AH-PR1-DEPT-ID to AHH1-Dept-ID.
062300     move     AH-PR1-DEPT-NAME-RET to AHH1-Dept-Name.
062400     move     AH-PR1-REPORT-YYYYMM to AHH1-Month.
062500     move     spaces to AH-Print-Line.
062600     move     AH-Hdg-1 to AH-Print-Line.
062700     write    AH-Print-Line.
062800     move     spaces to AH-Print-Line.
062900     write    AH-Print-Line.
063000*
063100     move     "SECTION 1 - POST BREAKDOWN" to AHS-Title.
063200     move     spaces to AH-Print-Line.
063300     move     AH-Sec-Hdg to AH-Print-Line.
063400     write    AH-Print-Line.
063500     set      PBK-IX to 1.
063510     perform  aa061-Print-Post-Breakdown-Loop thru aa061-Exit.
064300*
064400     move     spaces to AH-Print-Line.
064500     write    AH-Print-Line.
064600     move     "SECTION 2 - LEAVE BY MEMBER" to AHS-Title.
064700     move     spaces to AH-Print-Line.
064800     move     AH-Sec-Hdg to AH-Print-Line.
064900     write    AH-Print-Line.
065000     set      LVM-IX to 1.
065010     perform  aa062-Print-Leave-Loop thru aa062-Exit.
065900*
066000     move     spaces to AH-Print-Line.
066100     write    AH-Print-Line.
066200     move     "SECTION 3 - REIMBURSE BY MEMBER" to AHS-Title.
066300     move     spaces to AH-Print-Line.
066400     move     AH-Sec-Hdg to AH-Print-Line.
066500     write    AH-Print-Line.
066600     set      RBM-IX to 1.
066610     perform  aa063-Print-Reimburse-Loop thru aa063-Exit.
067500     close    Print-File.
067600*
067700 aa060-Exit. exit section.
067710*
067720 aa061-Print-Post-Breakdown-Loop.
067730     if       PBK-IX > AH-PBK-Count
067740              go to    aa061-Exit
067750     end-if.
067760     move     AH-PBK-POST-ID (PBK-IX) to AHPB-Post-ID.
067770     move     AH-PBK-POST-NAME (PBK-IX) to AHPB-Post-Name.
067780     move     AH-PBK-COUNT (PBK-IX) to AHPB-Count.
067790     move     spaces to AH-Print-Line.
067800     move     AH-Post-Detail to AH-Print-Line.
067810     write    AH-Print-Line.
067820     set      PBK-IX up by 1.
067830     go to    aa061-Print-Post-Breakdown-Loop.
067840*
067850 aa061-Exit. exit.
067860*
067870 aa062-Print-Leave-Loop.
067880     if       LVM-IX > AH-LVM-Count
067890              go to    aa062-Exit
067900     end-if.
067910     move     AH-LVM-USER-ID (LVM-IX) to AHMD-User-ID.
067920     move     AH-LVM-REAL-NAME (LVM-IX) to AHMD-Real-Name.
067930     move     AH-LVM-TIMES (LVM-IX) to AHMD-Times.
067940     move     AH-LVM-DAYS (LVM-IX) to AHMD-Amount.
067950     move     spaces to AH-Print-Line.
067960     move     AH-Member-Detail to AH-Print-Line.
067970     write    AH-Print-Line.
067980     set      LVM-IX up by 1.
067990     go to    aa062-Print-Leave-Loop.
068000*
068010 aa062-Exit. exit.
068020*
068030 aa063-Print-Reimburse-Loop.
068040     if       RBM-IX > AH-RBM-Count
068050              go to    aa063-Exit
068060     end-if.
068070     move     AH-RBM-USER-ID (RBM-IX) to AHMD-User-ID.
068080     move     AH-RBM-REAL-NAME (RBM-IX) to AHMD-Real-Name.
068090     move     AH-RBM-TIMES (RBM-IX) to AHMD-Times.
068100     move     AH-RBM-AMOUNT (RBM-IX) to AHMD-Amount.
068110     move     spaces to AH-Print-Line.
068120     move     AH-Member-Detail to AH-Print-Line.
068130     write    AH-Print-Line.
068140     set      RBM-IX up by 1.
068150     go to    aa063-Print-Reimburse-Loop.
068160*
068170 aa063-Exit. exit.
068180*
