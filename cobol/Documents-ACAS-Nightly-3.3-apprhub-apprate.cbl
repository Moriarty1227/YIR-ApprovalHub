000100*****************************************************************
000200*                                                                *
000300*            Approval Rate Calculation Routine                  *
000400*               (Percentage, Half-Up Rounded)                   *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100*
001200      program-id.         apprate.
001300*
001400*    author.             V B Coen FBCS, FIDM, FIDPM.
001500*
001600*    installation.       Applewood Computers.
001700*
001800*    date-written.       06/01/1993.
001900*
002000*    date-compiled.
002100*
002200*    security.           Copyright (C) 1993-2026, Vincent Bryan Coen.
002300*                        Distributed under the GNU General Public License.
002400*                        See the file COPYING for details.
002500*
002600*    remarks.            Approval-Rate (Percentage) Calculation.
002700*                        Approved Times 100 Divided By Total, Held To
002800*                        2 Decimal Places, Rounded Half-Up On The 3rd.
002900*                        If Total = Zero The Rate Is Zero.
003000*
003100*    version.            See Prog-Name In Ws.
003200*
003300*    called modules.
003400*                        None.
003500*
003600*    functions used.
003700*                        None.
003800*
003900*    files used.
004000*                        None - Pure Calculation Routine.
004100*
004200*****************************************************************
004300* Change log.
004400*-----------------------------------------------------------------
004500* 06/01/1993 vbc  Req.0000  Created for the Approval Hub reporting
004600*                           suite - shared by RPTSUM and RPTDEPT
004700*                           so the rounding rule lives in one place.
004800* 19/03/1994 vbc  Req.0041  Clarified zero-total case after an
004900*                           auditor asked why a brand new department
005000*                           printed blanks instead of 0.00.
005100* 02/11/1996 vbc  Req.0118  Swapped the manual remainder test for
005200*                           ROUNDED on the COMPUTE - same result,
005300*                           fewer lines, one less place to get the
005400*                           half-up rule wrong.
005500* 11/02/1999 vbc  Req.0204  Y2K REVIEW - routine holds no date or
005600*                           century data of any kind.  No change
005700*                           required.  Signed off for year 2000.
005800* 30/08/2002 vbc  Req.0255  Widened AH-RAT-APPROVED/TOTAL from
005900*                           9(5) to 9(7) after the summary report
006000*                           grew past 99999 total applications in
006100*                           one run at the pilot site.
006200* 14/05/2026 vbc  Req.0312  Ticket AH-312 - 3.3 build reset, version
006300*                           stamp only, no logic change.
006350* 09/08/2026 vbc  Req.0314  Ticket AH-314 - moved PROG-NAME out from
006360*                           under WS-DATA to a standalone 77-level,
006370*                           matching RPTSUM/MDVAL/RPTDEPT - reviewer
006380*                           flagged this one as the odd man out.
006400*
006500*****************************************************************
006600*
006700 environment             division.
006800*===============================
006900*
007000 copy  "envdiv.cob".
007100*
007200 input-output            section.
007300*------------------------------
007400*
007500 data                    division.
007600*===============================
007700 working-storage section.
007800*----------------------
007900*
007950 77  prog-name               pic x(17) value "apprate (1.00)".
008000 01  ws-data.
008200     03  AH-RAT-Numerator    pic 9(9)       comp.
008250     03  FILLER              pic x(04)    value spaces.
008300*
008400 01  AH-RAT-Numerator-Disp REDEFINES AH-RAT-Numerator
008500                             pic 9(9).
008600*
008700 01  AH-RAT-Hundred          pic 9(3)   value 100.
008800 01  AH-RAT-Hundred-Pack REDEFINES AH-RAT-Hundred
008900                             pic 9(3).
009000*
009100 01  AH-RAT-Work-Rate        pic 999v99.
009200 01  AH-RAT-Work-Rate-Edit REDEFINES AH-RAT-Work-Rate
009300                             pic 9(5).
009400*
009500 linkage section.
009600*--------------
009700*
009800 copy  "wsahrat.cob".
009900*
010000 procedure division  using  AH-RAT-LINKAGE.
010100*====================================
010200*
010300 aa000-Main              section.
010400*************************************
010500*
010600     if       AH-RAT-TOTAL = zero
010700              move     zero to AH-RAT-RATE
010800              go to    aa000-Exit.
010900*
011000     compute  AH-RAT-Work-Rate rounded
011100              = (AH-RAT-APPROVED * AH-RAT-Hundred) / AH-RAT-TOTAL.
011200     move     AH-RAT-Work-Rate to AH-RAT-RATE.
011300*
011400 aa000-Exit.
011500     goback.
011600*
