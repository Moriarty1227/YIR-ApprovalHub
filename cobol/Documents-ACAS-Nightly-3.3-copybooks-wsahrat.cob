001000*****************************************************
001100*  Linkage Block For Apprate - Shared Approval-Rate  *
001200*  Calculation, Called By Rptsum (And Available To    *
001300*  Any Future Approval Hub Program Needing The Same   *
001400*  Rounding Rule).                                    *
001500*****************************************************
001600*
001700* 06/01/26 vbc - Created.
001800*
001900 01  AH-RAT-LINKAGE.
002000     03  AH-RAT-APPROVED        pic 9(7)        comp.
002100     03  AH-RAT-TOTAL           pic 9(7)        comp.
002200     03  AH-RAT-RATE            pic 999v99.
002300*
