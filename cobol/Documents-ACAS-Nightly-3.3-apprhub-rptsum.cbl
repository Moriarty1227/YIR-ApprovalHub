000100*****************************************************************
000200*                                                                *
000300*              Approval Hub Monthly Summary Report               *
000400*                                                                *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000      program-id.         rptsum.
001100*
001200*    author.             V B Coen FBCS, FIDM, FIDPM.
001300*
001400*    installation.       Applewood Computers.
001500*
001600*    date-written.       18/12/1993.
001700*
001800*    date-compiled.
001900*
002000*    security.           Copyright (C) 1993-2026, Vincent Bryan Coen.
002100*                        Distributed under the GNU General Public License.
002200*                        See the file COPYING for details.
002300*
002400*    remarks.            For one report month, prints department and
002500*                        post head counts, application-type statistics
002600*                        and a per-department monthly activity line,
002700*                        each with an approval-rate percentage.
002800*
002900*    version.            See Prog-Name In Ws.
003000*
003100*    called modules.
003200*                        apprate.
003300*
003400*    files used.
003500*                        usermast, deptmast, postmast, applfile
003600*                        (all input).  rptsum (print output).
003700*
003800*    error messages used.
003900*  Program specific:
004000*                        AH004.
004100*
004200*****************************************************************
004300* Change log.
004400*-----------------------------------------------------------------
004500* 18/12/1993 vbc  Req.0000  Created - department and post head
004600*                           counts only, no application statistics.
004700* 05/05/1994 vbc  Req.0033  Added section 3, application-type
004800*                           statistics, after Personnel asked for a
004900*                           single at-a-glance approval figure.
005000* 12/09/1996 vbc  Req.0088  Added section 4, per-department monthly
005100*                           activity, calling the new shared APPRATE
005200*                           routine instead of repeating the rounding
005300*                           rule here and in RPTDEPT.
005400* 11/02/1999 vbc  Req.0166  Y2K REVIEW - report month carried as a
005500*                           6-digit CCYYMM parameter throughout, no
005600*                           2-digit year ever stored.  No change
005700*                           required.  Signed off for year 2000.
005800* 18/06/2001 vbc  Req.0210  Widened the department/post/application
005900*                           tables after the pilot site's department
006000*                           master passed 150 rows.
006100* 14/05/2026 vbc  Req.0312  Ticket AH-312 - 3.3 build reset, version
006200*                           stamp only, no logic change.
006250* 09/08/2026 vbc  Req.0314  Ticket AH-314 - shop standard review:
006260*                           every inline PERFORM ... END-PERFORM
006270*                           and PERFORM VARYING ... END-PERFORM
006280*                           loop (master loads, lookup scans,
006290*                           bubble sorts, print loops) rewritten
006300*                           as PERFORM ... THRU ... paragraph
006310*                           ranges driven by GO TO.  No change
006320*                           to what gets counted, sorted or
006330*                           printed, only to how the loop is
006340*                           coded.
006350*
006400*****************************************************************
006500*
006600 environment             division.
006700*===============================
006800*
006900 copy "envdiv.cob".
007000 SPECIAL-NAMES.
007100       C01 IS TOP-OF-FORM.
007200*
007300 input-output            section.
007400 file-control.
007500     select  AH-User-Master-File
007600             assign to "USERMAST"
007700             organization line sequential
007800             file status is AH-USR-Status.
007900     select  AH-Dept-Master-File
008000             assign to "DEPTMAST"
008100             organization line sequential
008200             file status is AH-DEP-Status.
008300     select  AH-Post-Master-File
008400             assign to "POSTMAST"
008500             organization line sequential
008600             file status is AH-PST-Status.
008700     select  AH-Appl-File
008800             assign to "APPLFILE"
008900             organization line sequential
009000             file status is AH-APP-Status.
009100     select  Print-File
009200             assign to "RPTSUM"
009300             organization line sequential
009400             file status is AH-PRT-Status.
009500*
009600 data                    division.
009700*===============================
009800*
009900 file section.
010000*
010100 FD  AH-User-Master-File.
010200 copy "wsahusr.cob".
010300*
010400 FD  AH-Dept-Master-File.
010500 copy "wsahdep.cob".
010600*
010700 FD  AH-Post-Master-File.
010800 copy "wsahpst.cob".
010900*
011000 FD  AH-Appl-File.
011100 copy "wsahapp.cob".
011200*
011300 FD  Print-File.
011400 01  AH-Print-Line           pic x(132).
011500*
011600 working-storage section.
011700*----------------------
011800*
011900 77  prog-name               pic x(17) value "rptsum  (1.00)".
012000*
012100 01  WS-File-Status.
012200     03  AH-USR-Status       pic xx.
012300     03  AH-DEP-Status       pic xx.
012400     03  AH-PST-Status       pic xx.
012500     03  AH-APP-Status       pic xx.
012600     03  AH-PRT-Status       pic xx.
012650     03  FILLER              pic x(04).
012700*
012800*    Department head-count / monthly-activity working table -
012900*    one entry per department id encountered, whether from the
013000*    user master or from application data (hence UNASSIGNED).
013100*
013200 01  AH-DHC-Table.
013300     03  AH-DHC-Entry    occurs 300 times indexed by DHC-IX.
013400         05  AH-DHC-DEPT-ID      pic 9(10).
013500         05  AH-DHC-DEPT-NAME    pic x(30).
013600         05  AH-DHC-USER-COUNT   binary-long unsigned.
013700         05  AH-DHC-LEAVE-TOT    binary-long unsigned.
013800         05  AH-DHC-REIMB-TOT    binary-long unsigned.
013900         05  AH-DHC-APPL-TOT     binary-long unsigned.
014000         05  AH-DHC-APPR-TOT     binary-long unsigned.
014050     03  FILLER              pic x(04)    value spaces.
014100 01  AH-DHC-Table-Disp REDEFINES AH-DHC-Table.
014200     03  AH-DHC-Disp-Entry occurs 300 times.
014300         05  FILLER              pic x(60).
014400 01  AH-DHC-Count            binary-long unsigned value zero.
014500*
014600*    Post head-count working table.
014700*
014800 01  AH-PHC-Table.
014900     03  AH-PHC-Entry    occurs 300 times indexed by PHC-IX.
015000         05  AH-PHC-POST-ID      pic 9(10).
015100         05  AH-PHC-POST-NAME    pic x(30).
015200         05  AH-PHC-USER-COUNT   binary-long unsigned.
015250     03  FILLER              pic x(04)    value spaces.
015300 01  AH-PHC-Table-Disp REDEFINES AH-PHC-Table.
015400     03  AH-PHC-Disp-Entry occurs 300 times.
015500         05  FILLER              pic x(44).
015600 01  AH-PHC-Count            binary-long unsigned value zero.
015700*
015800*    Application-type statistics - two entries, LEAVE/REIMBURSE.
015900*
016000 01  AH-TYP-Table.
016100     03  AH-TYP-Entry    occurs 2 times indexed by TYP-IX.
016200         05  AH-TYP-NAME         pic x(10).
016300         05  AH-TYP-TOTAL        binary-long unsigned.
016400         05  AH-TYP-APPROVED     binary-long unsigned.
016450     03  FILLER              pic x(04)    value spaces.
016500*
016600 01  WS-Data.
016700     03  WS-Found-SW         pic x(1)     value "N".
016800         88  WS-Found            value "Y".
016900         88  WS-Not-Found        value "N".
017000     03  WS-Swap-SW          pic x(1).
017100         88  WS-Swap-Made        value "Y".
017200         88  WS-No-Swap          value "N".
017300     03  WS-DHC-Hold         pic x(60).
017400     03  WS-PHC-Hold         pic x(44).
017500     03  WS-Sort-Key-1       binary-long unsigned.
017600     03  WS-Sort-Key-2       binary-long unsigned.
017650     03  FILLER              pic x(04)    value spaces.
017700*
017800 01  AH-Hdg-1.
017900     03  filler              pic x(24) value "MONTHLY SUMMARY REPORT".
018000     03  filler              pic x(7)  value "MONTH: ".
018100     03  AHH1-Month          pic 9(6).
018200*
018300 01  AH-Sec-Hdg.
018400     03  AHS-Title           pic x(40).
018450     03  FILLER              pic x(10)    value spaces.
018500*
018600 01  AH-Head-Count-Detail.
018700     03  AHHC-ID             pic z(9)9.
018800     03  filler              pic x(2)  value spaces.
018900     03  AHHC-Name           pic x(30).
019000     03  filler              pic x(2)  value spaces.
019100     03  AHHC-Count          pic zzzzz9.
019200*
019300 01  AH-Type-Detail.
019400     03  AHTD-Type           pic x(10).
019500     03  filler              pic x(2)  value spaces.
019600     03  AHTD-Total          pic zzzzz9.
019700     03  filler              pic x(2)  value spaces.
019800     03  AHTD-Approved       pic zzzzz9.
019900     03  filler              pic x(2)  value spaces.
020000     03  AHTD-Rate           pic zz9.99.
020100     03  filler              pic x(1)  value "%".
020200*
020300 01  AH-Dept-Activity-Detail.
020400     03  AHDA-ID             pic z(9)9.
020500     03  filler              pic x(2)  value spaces.
020600     03  AHDA-Name           pic x(30).
020700     03  filler              pic x(2)  value spaces.
020800     03  AHDA-Leave-Tot      pic zzzzz9.
020900     03  filler              pic x(2)  value spaces.
021000     03  AHDA-Reimb-Tot      pic zzzzz9.
021100     03  filler              pic x(2)  value spaces.
021200     03  AHDA-Rate           pic zz9.99.
021300     03  filler              pic x(1)  value "%".
021400*
021500 linkage section.
021600*--------------
021700*
021800 copy "wscall.cob".
021900 copy "wsahpr1.cob".
022000 copy "wsahrat.cob".
022100*
022200 procedure division using AH-Calling-Data
022300                          AH-PR1-RECORD.
022400*========================================
022500*
022600 aa000-Main              section.
022700*************************************
022800*
022900     perform  zz070-Edit-Report-Month.
023000     if       AH-PR1-RETURN-CODE not = zero
023100              go to    aa000-Exit
023200     end-if.
023300     move     "LEAVE     " to AH-TYP-NAME (1).
023400     move     "REIMBURSE " to AH-TYP-NAME (2).
023500     move     zero to AH-TYP-TOTAL (1) AH-TYP-APPROVED (1)
023600                      AH-TYP-TOTAL (2) AH-TYP-APPROVED (2).
023700     perform  aa010-Load-Masters.
023800     perform  aa020-Load-Applications.
023900     perform  aa030-Sort-Department-Table.
024000     perform  aa035-Sort-Post-Table.
024100     perform  aa040-Print-Report.
024200     move     zero to AH-PR1-RETURN-CODE.
024300*
024400 aa000-Exit.
024500     goback.
024600*
024650*    AH314 - each master load is its own self-looping paragraph,
024660*    PERFORMed THRU its own exit, instead of an inline PERFORM
024670*    FOREVER / END-PERFORM block.
024680*
024700 aa010-Load-Masters          section.
024800*************************************
024900*
025000     move     zero to AH-DHC-Count AH-PHC-Count.
025100     open     input AH-Dept-Master-File.
025150     perform  aa011-Load-Dept-Loop thru aa011-Exit.
026900     close    AH-Dept-Master-File.
027000*
027100     open     input AH-Post-Master-File.
027150     perform  aa012-Load-Post-Loop thru aa012-Exit.
028500     close    AH-Post-Master-File.
028600*
028700     open     input AH-User-Master-File.
028750     perform  aa013-Load-User-Loop thru aa013-Exit.
030400     close    AH-User-Master-File.
030500*
030600 aa010-Exit. exit section.
030610*
030620 aa011-Load-Dept-Loop.
030630     read     AH-Dept-Master-File
030640              at end go to aa011-Exit.
030650*                                                              AH088
030660     if       AH-DEP-Status not = "00"
030670              go to aa011-Exit
030680     end-if.
030690     add      1 to AH-DHC-Count.
030700     set      DHC-IX to AH-DHC-Count.
030710     move     AH-DEP-ID   to AH-DHC-DEPT-ID (DHC-IX).
030720     move     AH-DEP-NAME to AH-DHC-DEPT-NAME (DHC-IX).
030730     move     zero to AH-DHC-USER-COUNT (DHC-IX)
030740                      AH-DHC-LEAVE-TOT (DHC-IX)
030750                      AH-DHC-REIMB-TOT (DHC-IX)
030760                      AH-DHC-APPL-TOT (DHC-IX)
030770                      AH-DHC-APPR-TOT (DHC-IX).
030780     go to    aa011-Load-Dept-Loop.
030790 aa011-Exit.
030800     exit.
030810*
030820 aa012-Load-Post-Loop.
030830     read     AH-Post-Master-File
030840              at end go to aa012-Exit.
030850     if       AH-PST-Status not = "00"
030860              go to aa012-Exit
030870     end-if.
030880     add      1 to AH-PHC-Count.
030890     set      PHC-IX to AH-PHC-Count.
030900     move     AH-PST-ID   to AH-PHC-POST-ID (PHC-IX).
030910     move     AH-PST-NAME to AH-PHC-POST-NAME (PHC-IX).
030920     move     zero to AH-PHC-USER-COUNT (PHC-IX).
030930     go to    aa012-Load-Post-Loop.
030940 aa012-Exit.
030950     exit.
030960*
030970 aa013-Load-User-Loop.
030980     read     AH-User-Master-File
030990              at end go to aa013-Exit.
031000     if       AH-USR-Status not = "00"
031010              go to aa013-Exit
031020     end-if.
031030     if       AH-USR-STATUS = 1
031040              if    AH-USR-DEPT-ID not = zero
031050                    perform zz010-Bump-Dept-User-Count
031060              end-if
031070              if    AH-USR-POST-ID not = zero
031080                    perform zz020-Bump-Post-User-Count
031085                            thru zz020-Exit
031090              end-if
031100     end-if.
031110     go to    aa013-Load-User-Loop.
031120 aa013-Exit.
031130     exit.
031140*
030800 zz010-Bump-Dept-User-Count.
030900     perform  zz011-Find-Or-Add-Dept thru zz011-Exit.
031000     add      1 to AH-DHC-USER-COUNT (DHC-IX).
031100*
031200 zz011-Find-Or-Add-Dept.
031300     move     "N" to WS-Found-SW.
031310     set      DHC-IX to 1.
031320 zz011-Loop.
031330     if       DHC-IX > AH-DHC-Count
031340              go to zz011-Scan-Done
031350     end-if.
031360     if       AH-DHC-DEPT-ID (DHC-IX) = AH-USR-DEPT-ID
031370              set WS-Found to true
031380              go to zz011-Scan-Done
031390     end-if.
031400     set      DHC-IX up by 1.
031410     go to    zz011-Loop.
031420 zz011-Scan-Done.
032000     if       WS-Not-Found
032100              add 1 to AH-DHC-Count
032200              set DHC-IX to AH-DHC-Count
032300              move AH-USR-DEPT-ID to AH-DHC-DEPT-ID (DHC-IX)
032400              move "UNASSIGNED" to AH-DHC-DEPT-NAME (DHC-IX)
032500              move zero to AH-DHC-USER-COUNT (DHC-IX)
032600                         AH-DHC-LEAVE-TOT (DHC-IX)
032700                         AH-DHC-REIMB-TOT (DHC-IX)
032800                         AH-DHC-APPL-TOT (DHC-IX)
032900                         AH-DHC-APPR-TOT (DHC-IX)
033000     end-if.
033050 zz011-Exit.
033060     exit.
033100*
033200 zz020-Bump-Post-User-Count.
033300     move     "N" to WS-Found-SW.
033310     set      PHC-IX to 1.
033320 zz020-Loop.
033330     if       PHC-IX > AH-PHC-Count
033340              go to zz020-Scan-Done
033350     end-if.
033360     if       AH-PHC-POST-ID (PHC-IX) = AH-USR-POST-ID
033370              set WS-Found to true
033380              go to zz020-Scan-Done
033390     end-if.
033400     set      PHC-IX up by 1.
033410     go to    zz020-Loop.
033420 zz020-Scan-Done.
034000     if       WS-Not-Found
034100              add 1 to AH-PHC-Count
034200              set PHC-IX to AH-PHC-Count
034300              move AH-USR-POST-ID to AH-PHC-POST-ID (PHC-IX)
034400              move "UNASSIGNED" to AH-PHC-POST-NAME (PHC-IX)
034500              move zero to AH-PHC-USER-COUNT (PHC-IX)
034600     end-if.
034700     add      1 to AH-PHC-USER-COUNT (PHC-IX).
034750 zz020-Exit.
034760     exit.
034800*
034900 aa020-Load-Applications     section.
035000*************************************
035100*
035200     open     input AH-Appl-File.
035210     perform  aa021-Load-Appl-Loop thru aa021-Exit.
036700     close    AH-Appl-File.
036800*
036900 aa020-Exit. exit section.
036910*
036920 aa021-Load-Appl-Loop.
036930     read     AH-Appl-File
036940              at end go to aa021-Exit.
036950     if       AH-APP-Status not = "00"
036960              go to aa021-Exit
036970     end-if.
036980     if       AH-APP-SUBMIT-YYYYMM = AH-PR1-REPORT-YYYYMM
036990              perform zz030-Accumulate-Type-Stats
037000              if    AH-APP-DEPT-ID not = zero
037010                    perform zz040-Accumulate-Dept-Activity
037015                            thru zz040-Exit
037020              end-if
037030     end-if.
037040     go to    aa021-Load-Appl-Loop.
037050 aa021-Exit.
037060     exit.
037070*
037100 zz030-Accumulate-Type-Stats.
037200     if       AH-APP-IS-LEAVE
037300              set      TYP-IX to 1
037400     else
037500              set      TYP-IX to 2
037600     end-if.
037700     add      1 to AH-TYP-TOTAL (TYP-IX).
037800     if       AH-APP-STATUS = 3
037900              add  1 to AH-TYP-APPROVED (TYP-IX)
038000     end-if.
038100*
038200 zz040-Accumulate-Dept-Activity.
038300     move     "N" to WS-Found-SW.
038310     set      DHC-IX to 1.
038320 zz040-Loop.
038330     if       DHC-IX > AH-DHC-Count
038340              go to zz040-Scan-Done
038350     end-if.
038360     if       AH-DHC-DEPT-ID (DHC-IX) = AH-APP-DEPT-ID
038370              set WS-Found to true
038380              go to zz040-Scan-Done
038390     end-if.
038400     set      DHC-IX up by 1.
038410     go to    zz040-Loop.
038420 zz040-Scan-Done.
039000     if       WS-Not-Found
039100              add 1 to AH-DHC-Count
039200              set DHC-IX to AH-DHC-Count
039300              move AH-APP-DEPT-ID to AH-DHC-DEPT-ID (DHC-IX)
039400              move "UNASSIGNED" to AH-DHC-DEPT-NAME (DHC-IX)
039500              move zero to AH-DHC-USER-COUNT (DHC-IX)
039600                         AH-DHC-LEAVE-TOT (DHC-IX)
039700                         AH-DHC-REIMB-TOT (DHC-IX)
039800                         AH-DHC-APPL-TOT (DHC-IX)
039900                         AH-DHC-APPR-TOT (DHC-IX)
040000     end-if.
040100     if       AH-APP-IS-LEAVE
040200              add  1 to AH-DHC-LEAVE-TOT (DHC-IX)
040300     else
040400              add  1 to AH-DHC-REIMB-TOT (DHC-IX)
040500     end-if.
040600     add      1 to AH-DHC-APPL-TOT (DHC-IX).
040700     if       AH-APP-STATUS = 3
040800              add  1 to AH-DHC-APPR-TOT (DHC-IX)
040900     end-if.
040950 zz040-Exit.
040960     exit.
041000*
041050*    AH314 - the two bubble sorts below now drive their outer
041060*    pass-again and inner compare-and-swap loops with GO TO
041070*    instead of a nested PERFORM UNTIL / PERFORM VARYING pair.
041080*
041100 aa030-Sort-Department-Table section.
041200*************************************
041300*
041310     if       AH-DHC-Count < 2
041320              go to aa030-Exit
041330     end-if.
041340 aa030-Outer-Loop.
041350     move     "N" to WS-Swap-SW.
041360     set      DHC-IX to 1.
041370 aa030-Inner-Loop.
041380     if       DHC-IX > AH-DHC-Count - 1
041390              go to aa030-Inner-Done
041400     end-if.
041800     compute  WS-Sort-Key-1 =
041900              AH-DHC-LEAVE-TOT (DHC-IX)
042000              + AH-DHC-REIMB-TOT (DHC-IX).
042100     compute  WS-Sort-Key-2 =
042200              AH-DHC-LEAVE-TOT (DHC-IX + 1)
042300              + AH-DHC-REIMB-TOT (DHC-IX + 1).
042400     if       WS-Sort-Key-1 < WS-Sort-Key-2
042500              perform zz050-Swap-Dept-Entries
042600              move "Y" to WS-Swap-SW
042700     end-if.
042750     set      DHC-IX up by 1.
042760     go to    aa030-Inner-Loop.
042770 aa030-Inner-Done.
042780     if       WS-Swap-Made
042790              go to aa030-Outer-Loop
042800     end-if.
043300*
043400 aa030-Exit. exit section.
043500*
043600 zz050-Swap-Dept-Entries.
043700     move     AH-DHC-Disp-Entry (DHC-IX)     to WS-DHC-Hold.
043800     move     AH-DHC-Disp-Entry (DHC-IX + 1) to AH-DHC-Disp-Entry (DHC-IX).
043900     move     WS-DHC-Hold                    to AH-DHC-Disp-Entry (DHC-IX + 1).
044000*
044100 aa035-Sort-Post-Table       section.
044200*************************************
044300*
044310     if       AH-PHC-Count < 2
044320              go to aa035-Exit
044330     end-if.
044340 aa035-Outer-Loop.
044350     move     "N" to WS-Swap-SW.
044360     set      PHC-IX to 1.
044370 aa035-Inner-Loop.
044380     if       PHC-IX > AH-PHC-Count - 1
044390              go to aa035-Inner-Done
044400     end-if.
044800     if       AH-PHC-USER-COUNT (PHC-IX) <
044900              AH-PHC-USER-COUNT (PHC-IX + 1)
045000              perform zz060-Swap-Post-Entries
045100              move "Y" to WS-Swap-SW
045200     end-if.
045210     set      PHC-IX up by 1.
045220     go to    aa035-Inner-Loop.
045230 aa035-Inner-Done.
045240     if       WS-Swap-Made
045250              go to aa035-Outer-Loop
045260     end-if.
045700*
045900 aa035-Exit. exit section.
046000*
046100 zz060-Swap-Post-Entries.
046200     move     AH-PHC-Disp-Entry (PHC-IX)     to WS-PHC-Hold.
046300     move     AH-PHC-Disp-Entry (PHC-IX + 1) to AH-PHC-Disp-Entry (PHC-IX).
046400     move     WS-PHC-Hold                    to AH-PHC-Disp-Entry (PHC-IX + 1).
046500*
046600*    Note: section 1 (department head count) is sorted on
046700*    USER-COUNT alone per spec, independently of the section 4
046800*    (leave+reimburse) ordering done above against the very
046900*    same table - each section re-walks the table in its own
047000*    printing order via a throwaway index copy, see aa040 below.
047100*
047200 aa040-Print-Report          section.
047300*************************************
047400*
047500     open     output Print-File.
047600     move     AH-PR1-REPORT-YYYYMM to AHH1-Month.
047700     move     spaces to AH-Print-Line.
047800     move     AH-Hdg-1 to AH-Print-Line.
047900     write    AH-Print-Line.
048000     move     spaces to AH-Print-Line.
048100     write    AH-Print-Line.
048200*
048300     move     "SECTION 1 - DEPARTMENT HEAD COUNT" to AHS-Title.
048400     move     spaces to AH-Print-Line.
048500     move     AH-Sec-Hdg to AH-Print-Line.
048600     write    AH-Print-Line.
048700     perform  zz080-Sort-Dept-By-Head-Count thru zz080-Exit.
048750     set      DHC-IX to 1.
048760     perform  aa041-Print-Dept-HC-Loop thru aa041-Exit.
049600*
049700     move     spaces to AH-Print-Line.
049800     write    AH-Print-Line.
049900     move     "SECTION 2 - POST HEAD COUNT" to AHS-Title.
050000     move     spaces to AH-Print-Line.
050100     move     AH-Sec-Hdg to AH-Print-Line.
050200     write    AH-Print-Line.
050300     set      PHC-IX to 1.
050350     perform  aa042-Print-Post-HC-Loop thru aa042-Exit.
051100*
051200     move     spaces to AH-Print-Line.
051300     write    AH-Print-Line.
051400     move     "SECTION 3 - APPLICATION STATISTICS" to AHS-Title.
051500     move     spaces to AH-Print-Line.
051600     move     AH-Sec-Hdg to AH-Print-Line.
051700     write    AH-Print-Line.
051800     set      TYP-IX to 1.
051750     perform  aa043-Print-Appl-Stats-Loop thru aa043-Exit.
053000*
053100     move     spaces to AH-Print-Line.
053200     write    AH-Print-Line.
053300     move     "SECTION 4 - DEPARTMENT MONTHLY ACTIVITY" to AHS-Title.
053400     move     spaces to AH-Print-Line.
053500     move     AH-Sec-Hdg to AH-Print-Line.
053600     write    AH-Print-Line.
053650     perform  aa030-Sort-Department-Table.
053650*                RE-SORT BACK TO LEAVE+REIMBURSE ORDER - SECTION 1 AH312
053660*                LEFT THE TABLE IN HEAD-COUNT ORDER ABOVE.
053700     set      DHC-IX to 1.
053750     perform  aa044-Print-Dept-Activity-Loop thru aa044-Exit.
055000     close    Print-File.
055100*
055500 aa040-Exit. exit section.
055510*
055520 aa041-Print-Dept-HC-Loop.
055530     if       DHC-IX > AH-DHC-Count
055540              go to aa041-Exit
055550     end-if.
055560     move     AH-DHC-DEPT-ID (DHC-IX) to AHHC-ID.
055570     move     AH-DHC-DEPT-NAME (DHC-IX) to AHHC-Name.
055580     move     AH-DHC-USER-COUNT (DHC-IX) to AHHC-Count.
055590     move     spaces to AH-Print-Line.
055600     move     AH-Head-Count-Detail to AH-Print-Line.
055610     write    AH-Print-Line.
055620     set      DHC-IX up by 1.
055630     go to    aa041-Print-Dept-HC-Loop.
055640 aa041-Exit.
055650     exit.
055660*
055670 aa042-Print-Post-HC-Loop.
055680     if       PHC-IX > AH-PHC-Count
055690              go to aa042-Exit
055700     end-if.
055710     move     AH-PHC-POST-ID (PHC-IX) to AHHC-ID.
055720     move     AH-PHC-POST-NAME (PHC-IX) to AHHC-Name.
055730     move     AH-PHC-USER-COUNT (PHC-IX) to AHHC-Count.
055740     move     spaces to AH-Print-Line.
055750     move     AH-Head-Count-Detail to AH-Print-Line.
055760     write    AH-Print-Line.
055770     set      PHC-IX up by 1.
055780     go to    aa042-Print-Post-HC-Loop.
055790 aa042-Exit.
055800     exit.
055810*
055820 aa043-Print-Appl-Stats-Loop.
055830     if       TYP-IX > 2
055840              go to aa043-Exit
055850     end-if.
055860     move     AH-TYP-NAME (TYP-IX) to AHTD-Type.
055870     move     AH-TYP-TOTAL (TYP-IX) to AHTD-Total.
055880     move     AH-TYP-APPROVED (TYP-IX) to AHTD-Approved.
055890     move     AH-TYP-APPROVED (TYP-IX) to AH-RAT-APPROVED.
055900     move     AH-TYP-TOTAL (TYP-IX) to AH-RAT-TOTAL.
055910     call     "apprate" using AH-RAT-LINKAGE.
055920     move     AH-RAT-RATE to AHTD-Rate.
055920*                                                              AH088
055930     move     spaces to AH-Print-Line.
055940     move     AH-Type-Detail to AH-Print-Line.
055950     write    AH-Print-Line.
055960     set      TYP-IX up by 1.
055970     go to    aa043-Print-Appl-Stats-Loop.
055980 aa043-Exit.
055990     exit.
056000*
056010 aa044-Print-Dept-Activity-Loop.
056020     if       DHC-IX > AH-DHC-Count
056030              go to aa044-Exit
056040     end-if.
056050     move     AH-DHC-DEPT-ID (DHC-IX) to AHDA-ID.
056060     move     AH-DHC-DEPT-NAME (DHC-IX) to AHDA-Name.
056070     move     AH-DHC-LEAVE-TOT (DHC-IX) to AHDA-Leave-Tot.
056080     move     AH-DHC-REIMB-TOT (DHC-IX) to AHDA-Reimb-Tot.
056090     move     AH-DHC-APPR-TOT (DHC-IX) to AH-RAT-APPROVED.
056100     move     AH-DHC-APPL-TOT (DHC-IX) to AH-RAT-TOTAL.
056110     call     "apprate" using AH-RAT-LINKAGE.
056120     move     AH-RAT-RATE to AHDA-Rate.
056130     move     spaces to AH-Print-Line.
056140     move     AH-Dept-Activity-Detail to AH-Print-Line.
056150     write    AH-Print-Line.
056160     set      DHC-IX up by 1.
056170     go to    aa044-Print-Dept-Activity-Loop.
056180 aa044-Exit.
056190     exit.
056200*
055700 zz070-Edit-Report-Month.
055800     move     zero to AH-PR1-RETURN-CODE.
055900     if       AH-PR1-REPORT-YYYYMM = zero
056000              move 9 to AH-PR1-RETURN-CODE
056100              exit paragraph
056200     end-if.
056300     move     AH-PR1-REPORT-YYYYMM to AH-PR1-YYYYMM-VIEW.
056600     if       AH-PR1-YV-MM < 1 or AH-PR1-YV-MM > 12
056700              move 9 to AH-PR1-RETURN-CODE
056800     end-if.
056900*
057000 zz080-Sort-Dept-By-Head-Count.
057010     if       AH-DHC-Count < 2
057020              go to zz080-Exit
057030     end-if.
057040 zz080-Outer-Loop.
057100     move     "N" to WS-Swap-SW.
057110     set      DHC-IX to 1.
057120 zz080-Inner-Loop.
057130*                                                              AH166
057140     if       DHC-IX > AH-DHC-Count - 1
057150              go to zz080-Inner-Done
057160     end-if.
057500     if       AH-DHC-USER-COUNT (DHC-IX) <
057600              AH-DHC-USER-COUNT (DHC-IX + 1)
057700              perform zz050-Swap-Dept-Entries
057800              move "Y" to WS-Swap-SW
057900     end-if.
057910     set      DHC-IX up by 1.
057920     go to    zz080-Inner-Loop.
057930 zz080-Inner-Done.
057940     if       WS-Swap-Made
057950              go to zz080-Outer-Loop
057960     end-if.
058300*
058310 zz080-Exit.
058320     exit.
058400*
