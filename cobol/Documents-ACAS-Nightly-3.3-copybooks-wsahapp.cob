001000*****************************************************
001100*                                                   *
001200*  Record Definition For Approval Hub Application   *
001300*       Header File  -  Applfile                     *
001400*     Uses AH-APP-ID As Key                         *
001500*****************************************************
001600*  File size 51 bytes (47 bytes of data + 4 filler).
001700*  One header row per leave or reimburse application;
001800*  the detail lives in Wsahlve or Wsahrmb, keyed back
001900*  to this record by AH-APP-ID.
002000*
002100* 04/01/26 vbc - Created.  Replaces the old PY chk file
002200*                layout - same RRN-style one-row-per-claim
002300*                shape, new fields for the approval workflow.
002400* 22/01/26 vbc -    .01 submit-yyyymm added after request
002500*                from HR to filter runs by month, not by date.
002600*
002700 01  AH-APP-RECORD.
002800     03  AH-APP-ID                 pic 9(10).
002900     03  AH-APP-TYPE               pic x(10).
003000         88  AH-APP-IS-LEAVE          value "LEAVE     ".
003100         88  AH-APP-IS-REIMBURSE      value "REIMBURSE ".
003200     03  AH-APP-APPLICANT-ID       pic 9(10).
003300     03  AH-APP-DEPT-ID            pic 9(10).
003400         88  AH-APP-NO-DEPT           value zero.
003500     03  AH-APP-STATUS             pic 9(1).
003600         88  AH-APP-PENDING           value 1.
003700         88  AH-APP-IN-REVIEW         value 2.
003800         88  AH-APP-APPROVED          value 3.
003900         88  AH-APP-REJECTED          value 4.
004000     03  AH-APP-SUBMIT-YYYYMM      pic 9(6).
004100     03  filler                    pic x(04).
004200*
004300 01  AH-APP-MONTH-VIEW redefines AH-APP-RECORD.
004400     03  AH-APP-MV-HEAD            pic x(41).
004500     03  AH-APP-MV-YEAR            pic 9(4).
004600     03  AH-APP-MV-MONTH           pic 9(2).
004700     03  filler                    pic x(04).
004800*
