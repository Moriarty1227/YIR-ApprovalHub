001000*****************************************************
001100*                                                   *
001200*  FILE NAME TABLE FOR THE APPROVAL HUB MODULE      *
001300*     ONE ENTRY PER DATA FILE / PRINT FILE USED BY  *
001400*     RPTSUM, RPTDEPT AND MDVAL.                    *
001500*****************************************************
001600*
001700* 04/01/26 VBC - CREATED.  CUT DOWN FROM THE OLD SYSTEM-WIDE
001800*                FILE-DEFS TABLE (SALES/STOCK/PURCHASE/GL/IRS
001900*                /PAYROLL, 58 ENTRIES) TO JUST THE APPROVAL
002000*                HUB'S OWN FILES - THE OTHER MODULES HAVE NO
002100*                BUSINESS BEING PULLED IN HERE.
002200* 23/01/26 VBC -    .01 KEPT THE FILLER-REDEFINES-TO-OCCURS
002300*                TRICK FROM THE OLD TABLE SO zz-PARAGRAPHS CAN
002400*                STILL WALK THE LIST BY SUBSCRIPT.
002500*
002550*    Entries .01-.09 are the data files, .10-.12 the print
002560*    files - usermast/deptmast/postmast/permmast/postperm/
002570*    applfile/leavedtl/rmbdtl/mdtrans, rptsum/rptdept/mdaudit.
002600 01  AH-File-Defs.
002700     02  ah-file-defs-a.
002800         03  file-01          pic x(532)  value "usermast.dat".
002900         03  file-02          pic x(532)  value "deptmast.dat".
003000         03  file-03          pic x(532)  value "postmast.dat".
003100         03  file-04          pic x(532)  value "permmast.dat".
003200         03  file-05          pic x(532)  value "postperm.dat".
003300         03  file-06          pic x(532)  value "applfile.dat".
003400         03  file-07          pic x(532)  value "leavedtl.dat".
003500         03  file-08          pic x(532)  value "rmbdtl.dat".
003600         03  file-09          pic x(532)  value "mdtrans.dat".
003700         03  file-10          pic x(532)  value "rptsum.prt".
003800         03  file-11          pic x(532)  value "rptdept.prt".
003900         03  file-12          pic x(532)  value "mdaudit.prt".
004000*
004100     02  filler         redefines ah-file-defs-a.
004200         03  AH-System-File-Names   pic x(532) occurs 12.
004300     02  AH-File-Defs-Count         binary-short value 12.
004400     02  AH-File-Defs-os-Delimiter  pic x.
004450*                os path delimiter - if = \ or / paths are set.
004500*
