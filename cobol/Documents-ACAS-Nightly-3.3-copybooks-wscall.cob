001000*****************************************************
001100*  WORK AREA PASSED BETWEEN THE APPROVAL HUB BATCH  *
001200*  PROGRAMS WHEN ONE CALLS ANOTHER, E.G. RPTSUM     *
001300*  CALLING APPRATE.                                  *
001400*****************************************************
001500*
001600* 05/01/26 VBC - CREATED - SAME SHAPE AS THE OLD COMMON
001700*                CALLING-DATA BLOCK, FIELDS RENAMED FOR
001800*                THE APPROVAL HUB'S OWN CALL CHAIN.
001900*
002000 01  AH-Calling-Data.
002100     03  AH-CD-Called       pic x(8).
002200     03  AH-CD-Caller       pic x(8).
002300     03  AH-CD-Return-Code  pic 99.
002400         88  AH-CD-CALL-OK      value 0.
002500         88  AH-CD-CALL-FAILED  value 1.
002600     03  AH-CD-Args         pic x(13).
002700*
