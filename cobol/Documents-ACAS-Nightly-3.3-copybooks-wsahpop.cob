001000*****************************************************
001100*                                                   *
001200*  Record Definition For Approval Hub Post/Perm     *
001300*     Cross-Reference File  -  Postperm              *
001400*     Unordered Pairs, No Key                        *
001500*****************************************************
001600*  File size 24 bytes (20 bytes of data + 4 filler).
001700*  20 bytes matches the old PY pay-transactions record
001800*  this replaces almost exactly, so kept the same shape.
001900*
002000* 04/01/26 vbc - Created.  One post-id/perm-id pair per
002100*                record - granted permissions for a post.
002200*
002300 01  AH-POP-RECORD.
002400     03  AH-POP-POST-ID            pic 9(10).
002500     03  AH-POP-PERM-ID            pic 9(10).
002600     03  filler                    pic x(04).
002700*
