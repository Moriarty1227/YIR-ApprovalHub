001000*****************************************************
001100*                                                   *
001200*  Record Definition For Approval Hub Master-Data   *
001300*       Maintenance Transaction File  -  Mdtrans     *
001400*     Sequential, Processed In Arrival Order         *
001500*****************************************************
001600*  File size 144 bytes (140 bytes of data + 4 filler).
001700*  One transaction code family drives which of the
001800*  fields below are actually populated - see the
001900*  redefines views following the base layout, one per
002000*  family, so Mdval can move a readable name into the
002100*  appropriate paragraph without a string of qualified
002200*  references.
002300*
002400* 04/01/26 vbc - Created.  Replaces the old PY system
002500*                deduction record - that one carried a
002600*                dozen rate tables, this one carries a
002700*                dozen transaction shapes instead.
002800* 17/01/26 vbc -    .01 added the three redefines views
002900*                after the third time I had to count bytes
003000*                by hand to find post-id in the ASPO layout.
003100*
003200 01  AH-TXN-RECORD.
003300     03  AH-TXN-CODE               pic x(04).
003400         88  AH-TXN-CRUS              value "CRUS".
003500         88  AH-TXN-UPUS              value "UPUS".
003600         88  AH-TXN-DLUS              value "DLUS".
003700         88  AH-TXN-CRDP              value "CRDP".
003800         88  AH-TXN-UPDP              value "UPDP".
003900         88  AH-TXN-DLDP              value "DLDP".
004000         88  AH-TXN-CRPO              value "CRPO".
004100         88  AH-TXN-UPPO              value "UPPO".
004200         88  AH-TXN-DLPO              value "DLPO".
004300         88  AH-TXN-ASPO              value "ASPO".
004400         88  AH-TXN-PPRM              value "PPRM".
004500     03  AH-TXN-KEY-ID             pic 9(10).
004600     03  AH-TXN-USERNAME           pic x(30).
004700     03  AH-TXN-REAL-NAME          pic x(30).
004800     03  AH-TXN-DEPT-ID            pic 9(10).
004900     03  AH-TXN-POST-ID            pic 9(10).
005000     03  AH-TXN-NAME-FLD           pic x(30).
005100     03  AH-TXN-CODE-FLD           pic x(20).
005200     03  AH-TXN-PARENT-ID          pic 9(10).
005300     03  AH-TXN-ORDER-NUM          pic 9(4).
005400     03  AH-TXN-STATUS             pic 9(1).
005500     03  AH-TXN-PERM-ID            pic 9(10).
005600     03  filler                    pic x(04).
005700*
005800*    .01 user-family view  -  CRUS/UPUS/DLUS
005900 01  AH-TXN-USER-VIEW redefines AH-TXN-RECORD.
006000     03  AH-TXU-CODE               pic x(04).
006100     03  AH-TXU-KEY-ID             pic 9(10).
006200     03  AH-TXU-USERNAME           pic x(30).
006300     03  AH-TXU-REAL-NAME          pic x(30).
006400     03  AH-TXU-DEPT-ID            pic 9(10).
006500     03  AH-TXU-POST-ID            pic 9(10).
006600     03  filler                    pic x(46).
006700*
006800*    .01 department-family view  -  CRDP/UPDP/DLDP
006900 01  AH-TXN-DEPT-VIEW redefines AH-TXN-RECORD.
007000     03  AH-TXD-CODE               pic x(04).
007100     03  AH-TXD-KEY-ID             pic 9(10).
007200     03  filler                    pic x(60).
007300     03  AH-TXD-NAME-FLD           pic x(30).
007400     03  filler                    pic x(20).
007500     03  AH-TXD-PARENT-ID          pic 9(10).
007600     03  AH-TXD-ORDER-NUM          pic 9(4).
007700     03  AH-TXD-STATUS             pic 9(1).
007800     03  filler                    pic x(15).
007900*
008000*    .01 post/assign/permission-pair view  -  CRPO/UPPO/
008100*        DLPO/ASPO/PPRM
008200 01  AH-TXN-POST-VIEW redefines AH-TXN-RECORD.
008300     03  AH-TXP-CODE               pic x(04).
008400     03  AH-TXP-KEY-ID             pic 9(10).
008500     03  filler                    pic x(60).
008600     03  AH-TXP-DEPT-ID            pic 9(10).
008700     03  AH-TXP-POST-ID            pic 9(10).
008800     03  AH-TXP-NAME-FLD           pic x(30).
008900     03  AH-TXP-CODE-FLD           pic x(20).
009000     03  filler                    pic x(14).
009100     03  AH-TXP-STATUS             pic 9(1).
009200     03  AH-TXP-PERM-ID            pic 9(10).
009300     03  filler                    pic x(04).
009400*
