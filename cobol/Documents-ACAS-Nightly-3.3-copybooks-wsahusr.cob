001000*****************************************************
001100*                                                   *
001200*  Record Definition For Approval Hub User Master   *
001300*           File  -  Usermast                       *
001400*     Uses AH-USR-ID As Key                         *
001500*****************************************************
001600*  File size 150 bytes.
001700*
001800* 04/01/26 vbc - Created.  Split off of the old PY employee
001900*                layout for the new Approval Hub module - this
002000*                record carries no pay data, just who-is-who.
002100* 11/01/26 vbc -    .01 added AH-USR-STATUS 88-levels after
002200*                QA query on how disabled users were flagged.
002300*
002400 01  AH-USR-RECORD.
002500     03  AH-USR-ID                 pic 9(10).
002600     03  AH-USR-USERNAME           pic x(30).
002700     03  AH-USR-REAL-NAME          pic x(30).
002800     03  AH-USR-PHONE              pic x(15).
002900     03  AH-USR-EMAIL              pic x(40).
003000     03  AH-USR-DEPT-ID            pic 9(10).
003100     03  AH-USR-POST-ID            pic 9(10).
003200     03  AH-USR-STATUS             pic 9(1).
003300         88  AH-USR-ACTIVE           value 1.
003400         88  AH-USR-DISABLED         value 0.
003500     03  filler                    pic x(04).
003600*
003700 01  AH-USR-SORT-VIEW redefines AH-USR-RECORD.
003800     03  AH-USR-SV-ID              pic 9(10).
003900     03  AH-USR-SV-REST            pic x(140).
004000*
