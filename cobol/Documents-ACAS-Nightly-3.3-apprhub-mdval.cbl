000100*****************************************************************
000200*                                                                *
000300*              Approval Hub Master-Data Maintenance              *
000400*                    Validator and Applier                       *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100      program-id.         mdval.
001200*
001300*    author.             V B Coen FBCS, FIDM, FIDPM.
001400*
001500*    installation.       Applewood Computers.
001600*
001700*    date-written.       04/01/1994.
001800*
001900*    date-compiled.
002000*
002100*    security.           Copyright (C) 1994-2026, Vincent Bryan Coen.
002200*                        Distributed under the GNU General Public License.
002300*                        See the file COPYING for details.
002400*
002500*    remarks.            Reads the master-data maintenance transaction
002600*                        file in arrival order and applies each
002700*                        transaction against in-storage copies of the
002800*                        user/department/post/permission/post-perm
002900*                        masters, one audit line per transaction.
003000*
003100*    version.            See Prog-Name In Ws.
003200*
003300*    called modules.
003400*                        None.
003500*
003600*    functions used.
003700*                        None.
003800*
003900*    files used.
004000*                        usermast.  User master (load only).
004100*                        deptmast.  Department master (load only).
004200*                        postmast.  Post master (load only).
004300*                        permmast.  Permission master (load only).
004400*                        postperm.  Post/permission pairs (rewritten).
004500*                        mdtrans.   Maintenance transactions in.
004600*                        mdaudit.   Accept/reject audit print.
004700*
004800*    error messages used.
004900*  Program specific:
005000*                        AH001 - AH002.
005100*
005200*****************************************************************
005300* Change log.
005400*-----------------------------------------------------------------
005500* 04/01/1994 vbc  Req.0000  Created - first cut of the validator,
005600*                           users and departments only.
005700* 22/03/1995 vbc  Req.0037  Added post and post-permission
005800*                           transactions (CRPO/UPPO/DLPO/ASPO/PPRM).
005900* 09/07/1997 vbc  Req.0091  DLPO now also removes the post's
006000*                           POST-PERM rows - auditor found orphan
006100*                           pairs left over from a cancelled post.
006200* 03/02/1999 vbc  Req.0166  Y2K REVIEW - no date fields of any kind
006300*                           carried by this program.  Signed off.
006400* 18/06/2001 vbc  Req.0210  Widened the in-storage tables after the
006500*                           pilot site's user master passed 300 rows.
006600* 14/05/2026 vbc  Req.0312  Ticket AH-312 - 3.3 build reset, version
006700*                           stamp only, no logic change.
006710* 09/08/2026 vbc  Req.0313  Ticket AH-313 - auditor found UPDP
006720*                           rewriting the PARENT department's row
006730*                           instead of the one named by KEY-ID,
006740*                           and ASPO rejecting good department
006750*                           reassignments outright.  ZZ020-FIND-
006760*                           DEPT tried to serve both a find-by-
006770*                           parent and a find-by-key caller from
006780*                           one search order and could not - split
006790*                           it into ZZ020 (by key), ZZ021 (by
006800*                           parent) and new ZZ022 (by AH-TXN-
006810*                           DEPT-ID, the field ASPO actually
006820*                           carries).  Also dropped a leftover
006830*                           WS-SEQ-NO clobber out of CRDP that had
006840*                           nothing to do with department creation
006850*                           and was corrupting the audit sequence
006860*                           number on every later line.
006870*
006872* 09/08/2026 vbc  Req.0314  Ticket AH-314 - shop standard review:
006874*                           every inline PERFORM ... END-PERFORM
006876*                           and PERFORM VARYING ... END-PERFORM
006878*                           loop (master loads, transaction loop,
006880*                           lookup scans) rewritten as PERFORM ...
006882*                           THRU ... paragraph ranges driven by
006884*                           GO TO - this program was the last one
006886*                           still built that way.  No change to
006888*                           what gets matched or moved, only to
006890*                           how the loop is coded.  Picked up
006892*                           ZZ023/ZZ024/ZZ032/ZZ033 along the way
006894*                           to give DLDP, DLPO and PPRM their own
006896*                           named checks instead of an anonymous
006898*                           loop buried inside the caller.
006900*****************************************************************
007000*
007100 environment             division.
007200*===============================
007300*
007400 copy "envdiv.cob".
007500 SPECIAL-NAMES.
007600       C01 IS TOP-OF-FORM.
007700*
007800 input-output            section.
007900 file-control.
008000     select  MD-Transaction-File
008100             assign to "MDTXN"
008200             organization line sequential
008300             file status is AH-TXN-Status.
008400     select  AH-User-Master-File
008500             assign to "USERMAST"
008600             organization line sequential
008700             file status is AH-USR-Status.
008800     select  AH-Dept-Master-File
008900             assign to "DEPTMAST"
009000             organization line sequential
009100             file status is AH-DEP-Status.
009200     select  AH-Post-Master-File
009300             assign to "POSTMAST"
009400             organization line sequential
009500             file status is AH-PST-Status.
009600     select  AH-Perm-Master-File
009700             assign to "PERMMAST"
009800             organization line sequential
009900             file status is AH-PRM-Status.
010000     select  AH-Post-Perm-File
010100             assign to "POSTPERM"
010200             organization line sequential
010300             file status is AH-POP-Status.
010400     select  Print-File
010500             assign to "MDAUDIT"
010600             organization line sequential
010700             file status is AH-PRT-Status.
010800*
010900 data                    division.
011000*===============================
011100*
011200 file section.
011300*
011400 FD  MD-Transaction-File.
011500 copy "wsahtxn.cob".
011600*
011700 FD  AH-User-Master-File.
011800 copy "wsahusr.cob".
011900*
012000 FD  AH-Dept-Master-File.
012100 copy "wsahdep.cob".
012200*
012300 FD  AH-Post-Master-File.
012400 copy "wsahpst.cob".
012500*
012600 FD  AH-Perm-Master-File.
012700 copy "wsahprm.cob".
012800*
012900 FD  AH-Post-Perm-File.
013000 copy "wsahpop.cob".
013100*
013200 FD  Print-File.
013300 01  AH-Print-Line           pic x(132).
013400*
013500 working-storage section.
013600*----------------------
013700*
013800 77  prog-name               pic x(17) value "mdval  (1.00)".
013900*
014000 01  WS-File-Status.
014100     03  AH-TXN-Status       pic xx.
014200     03  AH-USR-Status       pic xx.
014300     03  AH-DEP-Status       pic xx.
014400     03  AH-PST-Status       pic xx.
014500     03  AH-PRM-Status       pic xx.
014600     03  AH-POP-Status       pic xx.
014700     03  AH-PRT-Status       pic xx.
014750     03  FILLER              pic x(04).
014800*
014900*    In-storage master tables - loaded once at start of run,
015000*    searched by PERFORM VARYING, never re-read from disk.
015100*
015200 01  AH-USR-Table.
015300     03  AH-UST-Entry    occurs 500 times indexed by USR-IX.
015400         05  AH-UST-ID          pic 9(10).
015500         05  AH-UST-USERNAME    pic x(30).
015600         05  AH-UST-REAL-NAME   pic x(30).
015700         05  AH-UST-PHONE       pic x(15).
015800         05  AH-UST-EMAIL       pic x(40).
015900         05  AH-UST-DEPT-ID     pic 9(10).
016000         05  AH-UST-POST-ID     pic 9(10).
016100         05  AH-UST-STATUS      pic 9(1).
016200         05  AH-UST-DELETED-SW  pic x(1).
016300             88  AH-UST-ROW-LIVE      value "N".
016400             88  AH-UST-ROW-GONE      value "Y".
016450     03  FILLER              pic x(04)    value spaces.
016500 01  AH-USR-Count            binary-long unsigned value zero.
016600*
016700 01  AH-DEP-Table.
016800     03  AH-DPT-Entry    occurs 200 times indexed by DEP-IX.
016900         05  AH-DPT-ID          pic 9(10).
017000         05  AH-DPT-PARENT-ID   pic 9(10).
017100         05  AH-DPT-NAME        pic x(30).
017200         05  AH-DPT-LEADER      pic x(30).
017300         05  AH-DPT-PHONE       pic x(15).
017400         05  AH-DPT-EMAIL       pic x(40).
017500         05  AH-DPT-ORDER-NUM   pic 9(4).
017600         05  AH-DPT-STATUS      pic 9(1).
017700         05  AH-DPT-DELETED-SW  pic x(1).
017800             88  AH-DPT-ROW-LIVE      value "N".
017900             88  AH-DPT-ROW-GONE      value "Y".
017950     03  FILLER              pic x(04)    value spaces.
018000 01  AH-DEP-Count            binary-long unsigned value zero.
018100*
018200 01  AH-PST-Table.
018300     03  AH-PTT-Entry    occurs 200 times indexed by PST-IX.
018400         05  AH-PTT-ID          pic 9(10).
018500         05  AH-PTT-CODE        pic x(20).
018600         05  AH-PTT-NAME        pic x(30).
018700         05  AH-PTT-SORT        pic 9(4).
018800         05  AH-PTT-STATUS      pic 9(1).
018900         05  AH-PTT-DELETED-SW  pic x(1).
019000             88  AH-PTT-ROW-LIVE      value "N".
019100             88  AH-PTT-ROW-GONE      value "Y".
019150     03  FILLER              pic x(04)    value spaces.
019200 01  AH-PST-Count            binary-long unsigned value zero.
019300*
019400 01  AH-PRM-Table.
019500     03  AH-PRT-Entry    occurs 200 times indexed by PRM-IX.
019600         05  AH-PRT-ID          pic 9(10).
019700         05  AH-PRT-CODE        pic x(30).
019800         05  AH-PRT-NAME        pic x(30).
019900         05  AH-PRT-STATUS      pic 9(1).
020000         05  AH-PRT-DEL-FLAG    pic 9(1).
020050     03  FILLER              pic x(04)    value spaces.
020100 01  AH-PRM-Count            binary-long unsigned value zero.
020200*
020300 01  AH-POP-Table.
020400     03  AH-POT-Entry    occurs 2000 times indexed by POP-IX.
020500         05  AH-POT-POST-ID     pic 9(10).
020600         05  AH-POT-PERM-ID     pic 9(10).
020650     03  FILLER              pic x(04)    value spaces.
020700 01  AH-POP-Count            binary-long unsigned value zero.
020800*
020900 01  WS-Data.
021000     03  WS-Found-SW         pic x(1)     value "N".
021100         88  WS-Found            value "Y".
021200         88  WS-Not-Found        value "N".
021300     03  WS-Found-IX         binary-long unsigned value zero.
021400     03  WS-Seq-No           binary-long unsigned value zero.
021500     03  WS-Accepted-Cnt     binary-long unsigned value zero.
021600     03  WS-Rejected-Cnt     binary-long unsigned value zero.
021700     03  WS-Reason           pic x(40)    value spaces.
021800     03  WS-Action           pic x(60)    value spaces.
021820     03  WS-Dept-Save-IX     binary-long unsigned value zero.
021850     03  FILLER              pic x(04)    value spaces.
021900*
022000 01  AH-Audit-Detail.
022100     03  AHD-Seq             pic zzzzz9.
022200     03  filler              pic x(2)     value spaces.
022300     03  AHD-Code            pic x(4).
022400     03  filler              pic x(2)     value spaces.
022500     03  AHD-Key             pic z(9)9.
022600     03  filler              pic x(2)     value spaces.
022700     03  AHD-Verdict         pic x(9).
022800     03  filler              pic x(2)     value spaces.
022900     03  AHD-Detail          pic x(60).
023000*
023100 01  AH-Audit-Trailer.
023200     03  filler              pic x(28) value "TOTAL ACCEPTED:".
023300     03  AHT-Accepted        pic zzzz9.
023400     03  filler              pic x(18) value "  TOTAL REJECTED:".
023500     03  AHT-Rejected        pic zzzz9.
023600*
023700 linkage section.
023800*--------------
023900*
024000 copy "wscall.cob".
024100 copy "wsnames.cob".
024200*
024300 procedure division using AH-Calling-Data
024400                          AH-File-Defs.
024500*========================================
024600*
024700 aa000-Main              section.
024800*************************************
024900*
025000     perform  aa010-Load-Masters.
025100     perform  aa090-Open-Trans-And-Audit.
025200     perform  aa050-Apply-Transactions
025300              thru aa050-Exit.
025400     perform  aa095-Close-Down.
025500     goback.
025600*
025700 aa000-Exit.  exit section.
025800*
025900*    AH314 - each master load is its own self-looping paragraph,
025910*    PERFORMed THRU its own exit, instead of an inline PERFORM
025920*    FOREVER / END-PERFORM block.
025930*
025940 aa010-Load-Masters          section.
026000*************************************
026100*
026200     open     input AH-User-Master-File.
026300     move     zero to AH-USR-Count.
026400     perform  aa011-Load-User-Loop thru aa011-Exit.
026500     close    AH-User-Master-File.
026600*
026700     open     input AH-Dept-Master-File.
026800     move     zero to AH-DEP-Count.
026900     perform  aa012-Load-Dept-Loop thru aa012-Exit.
027000     close    AH-Dept-Master-File.
027100*
027200     open     input AH-Post-Master-File.
027300     move     zero to AH-PST-Count.
027400     perform  aa013-Load-Post-Loop thru aa013-Exit.
027500     close    AH-Post-Master-File.
027600*
027700     open     input AH-Perm-Master-File.
027800     move     zero to AH-PRM-Count.
027900     perform  aa014-Load-Perm-Loop thru aa014-Exit.
028000     close    AH-Perm-Master-File.
028100*
028200     open     input AH-Post-Perm-File.
028300     move     zero to AH-POP-Count.
028400     perform  aa015-Load-PostPerm-Loop thru aa015-Exit.
028500     close    AH-Post-Perm-File.
028600*
028700 aa010-Exit. exit section.
028800*
028900 aa011-Load-User-Loop.
029000     read     AH-User-Master-File
029100              at end go to aa011-Exit.
029200     if       AH-USR-Status not = "00" and not = "10"
029300              go to aa011-Exit
029400     end-if.
029500     add      1 to AH-USR-Count.
029600     set      USR-IX to AH-USR-Count.
029700     move     AH-USR-ID        to AH-UST-ID (USR-IX).
029800     move     AH-USR-USERNAME  to AH-UST-USERNAME (USR-IX).
029900     move     AH-USR-REAL-NAME to AH-UST-REAL-NAME (USR-IX).
030000     move     AH-USR-PHONE     to AH-UST-PHONE (USR-IX).
030100     move     AH-USR-EMAIL     to AH-UST-EMAIL (USR-IX).
030200     move     AH-USR-DEPT-ID   to AH-UST-DEPT-ID (USR-IX).
030300     move     AH-USR-POST-ID   to AH-UST-POST-ID (USR-IX).
030400     move     AH-USR-STATUS    to AH-UST-STATUS (USR-IX).
030500     move     "N"              to AH-UST-DELETED-SW (USR-IX).
030600     go to    aa011-Load-User-Loop.
030700 aa011-Exit.
030800     exit.
030900*
031000 aa012-Load-Dept-Loop.
031100     read     AH-Dept-Master-File
031200              at end go to aa012-Exit.
031300     if       AH-DEP-Status not = "00" and not = "10"
031400              go to aa012-Exit
031500     end-if.
031600     add      1 to AH-DEP-Count.
031700     set      DEP-IX to AH-DEP-Count.
031800     move     AH-DEP-ID        to AH-DPT-ID (DEP-IX).
031900     move     AH-DEP-PARENT-ID to AH-DPT-PARENT-ID (DEP-IX).
032000     move     AH-DEP-NAME      to AH-DPT-NAME (DEP-IX).
032100     move     AH-DEP-LEADER    to AH-DPT-LEADER (DEP-IX).
032200     move     AH-DEP-PHONE     to AH-DPT-PHONE (DEP-IX).
032300     move     AH-DEP-EMAIL     to AH-DPT-EMAIL (DEP-IX).
032400     move     AH-DEP-ORDER-NUM to AH-DPT-ORDER-NUM (DEP-IX).
032500     move     AH-DEP-STATUS    to AH-DPT-STATUS (DEP-IX).
032600     move     "N"              to AH-DPT-DELETED-SW (DEP-IX).
032700     go to    aa012-Load-Dept-Loop.
032800 aa012-Exit.
032900     exit.
033000*
033100 aa013-Load-Post-Loop.
033200     read     AH-Post-Master-File
033300              at end go to aa013-Exit.
033400     if       AH-PST-Status not = "00" and not = "10"
033500              go to aa013-Exit
033600     end-if.
033700     add      1 to AH-PST-Count.
033800     set      PST-IX to AH-PST-Count.
033900     move     AH-PST-ID        to AH-PTT-ID (PST-IX).
034000     move     AH-PST-CODE      to AH-PTT-CODE (PST-IX).
034100     move     AH-PST-NAME      to AH-PTT-NAME (PST-IX).
034200     move     AH-PST-SORT      to AH-PTT-SORT (PST-IX).
034300     move     AH-PST-STATUS    to AH-PTT-STATUS (PST-IX).
034400     move     "N"              to AH-PTT-DELETED-SW (PST-IX).
034500     go to    aa013-Load-Post-Loop.
034600 aa013-Exit.
034700     exit.
034800*
034900 aa014-Load-Perm-Loop.
035000     read     AH-Perm-Master-File
035100              at end go to aa014-Exit.
035200     if       AH-PRM-Status not = "00" and not = "10"
035300              go to aa014-Exit
035400     end-if.
035500     add      1 to AH-PRM-Count.
035600     set      PRM-IX to AH-PRM-Count.
035700     move     AH-PRM-ID        to AH-PRT-ID (PRM-IX).
035800     move     AH-PRM-CODE      to AH-PRT-CODE (PRM-IX).
035900     move     AH-PRM-NAME      to AH-PRT-NAME (PRM-IX).
036000     move     AH-PRM-STATUS    to AH-PRT-STATUS (PRM-IX).
036100     move     AH-PRM-DEL-FLAG  to AH-PRT-DEL-FLAG (PRM-IX).
036200     go to    aa014-Load-Perm-Loop.
036300 aa014-Exit.
036400     exit.
036500*
036600 aa015-Load-PostPerm-Loop.
036700     read     AH-Post-Perm-File
036800              at end go to aa015-Exit.
036900     if       AH-POP-Status not = "00" and not = "10"
037000              go to aa015-Exit
037100     end-if.
037200     add      1 to AH-POP-Count.
037300     set      POP-IX to AH-POP-Count.
037400     move     AH-POP-POST-ID   to AH-POT-POST-ID (POP-IX).
037500     move     AH-POP-PERM-ID   to AH-POT-PERM-ID (POP-IX).
037600     go to    aa015-Load-PostPerm-Loop.
037700 aa015-Exit.
037800     exit.
037900*
038000 aa090-Open-Trans-And-Audit  section.
038100*************************************
038200*
038300     open     input  MD-Transaction-File.
038400     open     output Print-File.
038500     move     zero to WS-Seq-No WS-Accepted-Cnt WS-Rejected-Cnt.
038600*
038700 aa090-Exit. exit section.
038800*
038900*    AH314 - the transaction loop now re-enters itself by GO TO
039000*    back to the section name instead of PERFORM FOREVER.
039100*
039200 aa050-Apply-Transactions    section.
039300*************************************
039400*
039500     read     MD-Transaction-File
039600              at end go to aa050-Exit.
039700     if       AH-TXN-Status not = "00"
039800              go to aa050-Exit
039900     end-if.
040000     add      1 to WS-Seq-No.
040100     move     spaces to WS-Reason WS-Action.
040200     evaluate true
040300         when AH-TXN-CRUS perform ab010-Create-User
040400         when AH-TXN-UPUS perform ab020-Update-User
040500         when AH-TXN-DLUS perform ab030-Delete-User
040600         when AH-TXN-CRDP perform ab110-Create-Dept
040700         when AH-TXN-UPDP perform ab120-Update-Dept
040800         when AH-TXN-DLDP perform ab130-Delete-Dept
040900         when AH-TXN-CRPO perform ab210-Create-Post
041000         when AH-TXN-UPPO perform ab220-Update-Post
041100         when AH-TXN-DLPO perform ab230-Delete-Post
041200         when AH-TXN-ASPO perform ab310-Assign-Post
041300         when AH-TXN-PPRM perform ab320-Grant-Permission
041400         when other
041500              move "N" to WS-Found-SW
041600              move "unknown transaction code" to WS-Reason
041700     end-evaluate.
041800     perform  aa080-Write-Audit-Line.
041900     go to    aa050-Apply-Transactions.
042000*
042100 aa050-Exit. exit section.
042200*
042300*    .01 CRUS - create user
042400 ab010-Create-User.
042500     perform  zz011-Username-In-Use thru zz011-Exit.
042600     if       WS-Found
042700              move     "username already exists" to WS-Reason
042800              move     "N" to WS-Found-SW
042900              exit paragraph
043000     end-if.
043100     add      1 to AH-USR-Count.
043200     set      USR-IX to AH-USR-Count.
043300     move     AH-TXN-KEY-ID       to AH-UST-ID (USR-IX).
043400     move     AH-TXN-USERNAME     to AH-UST-USERNAME (USR-IX).
043500     move     AH-TXN-REAL-NAME    to AH-UST-REAL-NAME (USR-IX).
043600     move     AH-TXN-DEPT-ID      to AH-UST-DEPT-ID (USR-IX).
043700     move     AH-TXN-POST-ID      to AH-UST-POST-ID (USR-IX).
043800     if       AH-TXN-STATUS = zero
043900              move 1 to AH-UST-STATUS (USR-IX)
044000     else
044100              move AH-TXN-STATUS to AH-UST-STATUS (USR-IX)
044200     end-if.
044300     move     "N" to AH-UST-DELETED-SW (USR-IX).
044400     move     "Y" to WS-Found-SW.
044500     move     "user created" to WS-Action.
044600*
044700*    .01 UPUS - update user
044800 ab020-Update-User.
044900     if       AH-TXN-KEY-ID = zero
045000              move "user id required" to WS-Reason
045100              move "N" to WS-Found-SW
045200              exit paragraph
045300     end-if.
045400     perform  zz010-Find-User thru zz010-Exit.
045500     if       WS-Not-Found
045600              move "user not found" to WS-Reason
045700              exit paragraph
045800     end-if.
045900     move     WS-Found-IX to USR-IX.
046000     if       AH-TXN-USERNAME not = AH-UST-USERNAME (USR-IX)
046100              perform zz011-Username-In-Use thru zz011-Exit
046200              if      WS-Found
046300                      move "username already exists" to WS-Reason
046400                      move "N" to WS-Found-SW
046500                      exit paragraph
046600              end-if
046700     end-if.
046800     move     AH-TXN-USERNAME  to AH-UST-USERNAME (USR-IX).
046900     move     AH-TXN-REAL-NAME to AH-UST-REAL-NAME (USR-IX).
047000     move     AH-TXN-DEPT-ID   to AH-UST-DEPT-ID (USR-IX).
047100     move     AH-TXN-POST-ID   to AH-UST-POST-ID (USR-IX).
047200     move     AH-TXN-STATUS    to AH-UST-STATUS (USR-IX).
047300     move     "Y" to WS-Found-SW.
047400     move     "user updated" to WS-Action.
047500*
047600*    .01 DLUS - delete user
047700 ab030-Delete-User.
047800     perform  zz010-Find-User thru zz010-Exit.
047900     if       WS-Not-Found
048000              move "user not found" to WS-Reason
048100              exit paragraph
048200     end-if.
048300     if       AH-TXN-KEY-ID = 1
048400              move "cannot delete system administrator" to WS-Reason
048500              move "N" to WS-Found-SW
048600              exit paragraph
048700     end-if.
048800     move     "Y" to AH-UST-DELETED-SW (WS-Found-IX).
048900     move     "Y" to WS-Found-SW.
049000     move     "user deleted" to WS-Action.
049100*
049200*    .01 CRDP - create department
049300 ab110-Create-Dept.
049400     move     "Y" to WS-Found-SW.
049500     if       AH-TXN-PARENT-ID not = zero
049600              perform zz021-Find-Dept-By-Parent thru zz021-Exit
049700*                                                              AH313
049800              if    WS-Not-Found
049900                    move "parent department not found" to WS-Reason
050000                    move "N" to WS-Found-SW
050100              end-if
050200     end-if.
050300     if       WS-Found-SW = "N"
050400              exit paragraph
050500     end-if.
050600     add      1 to AH-DEP-Count.
050700     set      DEP-IX to AH-DEP-Count.
050800     move     AH-TXN-KEY-ID   to AH-DPT-ID (DEP-IX).
050900     move     AH-TXN-PARENT-ID to AH-DPT-PARENT-ID (DEP-IX).
051000     move     AH-TXN-NAME-FLD to AH-DPT-NAME (DEP-IX).
051100     move     AH-TXN-ORDER-NUM to AH-DPT-ORDER-NUM (DEP-IX).
051200     if       AH-TXN-STATUS = zero
051300              move 1 to AH-DPT-STATUS (DEP-IX)
051400     else
051500              move AH-TXN-STATUS to AH-DPT-STATUS (DEP-IX)
051600     end-if.
051700     move     "N" to AH-DPT-DELETED-SW (DEP-IX).
051800     move     "department created" to WS-Action.
051900*
052000*    .01 UPDP - update department
052100 ab120-Update-Dept.
052200     if       AH-TXN-KEY-ID = zero
052300              move "department id required" to WS-Reason
052400              move "N" to WS-Found-SW
052500              exit paragraph
052600     end-if.
052700     perform  zz020-Find-Dept-By-Key thru zz020-Exit.
052800     if       WS-Not-Found
052900              move "department not found" to WS-Reason
053000              exit paragraph
053100     end-if.
053200     move     WS-Found-IX to DEP-IX.
053300     move     WS-Found-IX to WS-Dept-Save-IX.
053400*                                                              AH313
053500     if       AH-TXN-PARENT-ID not = zero
053600              if   AH-TXN-PARENT-ID = AH-TXN-KEY-ID
053700                   move "parent cannot be itself" to WS-Reason
053800                   move "N" to WS-Found-SW
053900                   exit paragraph
054000              end-if
054100              perform zz021-Find-Dept-By-Parent thru zz021-Exit
054200              if   WS-Not-Found
054300                   move "parent department not found" to WS-Reason
054400                   move "N" to WS-Found-SW
054500                   exit paragraph
054600              end-if
054700     end-if.
054800     set      DEP-IX to WS-Dept-Save-IX.
054900     move     AH-TXN-PARENT-ID to AH-DPT-PARENT-ID (DEP-IX).
055000     move     AH-TXN-NAME-FLD  to AH-DPT-NAME (DEP-IX).
055100     move     AH-TXN-ORDER-NUM to AH-DPT-ORDER-NUM (DEP-IX).
055200     move     AH-TXN-STATUS    to AH-DPT-STATUS (DEP-IX).
055300     move     "Y" to WS-Found-SW.
055400     move     "department updated" to WS-Action.
055500*
055600*    .01 DLDP - delete department
055700 ab130-Delete-Dept.
055800     perform  zz020-Find-Dept-By-Key thru zz020-Exit.
055900     if       WS-Not-Found
056000              move "department not found" to WS-Reason
056100              exit paragraph
056200     end-if.
056300     perform  zz023-Has-Child-Depts thru zz023-Exit.
056400     if       WS-Found
056500              move "has child departments" to WS-Reason
056600              move "N" to WS-Found-SW
056700              exit paragraph
056800     end-if.
056900     perform  zz024-Dept-Has-Users thru zz024-Exit.
057000     if       WS-Found
057100              move "department has users" to WS-Reason
057200              move "N" to WS-Found-SW
057300              exit paragraph
057400     end-if.
057500     move     "Y" to AH-DPT-DELETED-SW (WS-Found-IX).
057600     move     "Y" to WS-Found-SW.
057700     move     "department deleted" to WS-Action.
057800*
057900*    .01 CRPO - create post
058000 ab210-Create-Post.
058100     perform  zz031-Post-Code-In-Use thru zz031-Exit.
058200     if       WS-Found
058300              move "post code already exists" to WS-Reason
058400              move "N" to WS-Found-SW
058500              exit paragraph
058600     end-if.
058700     add      1 to AH-PST-Count.
058800     set      PST-IX to AH-PST-Count.
058900     move     AH-TXN-KEY-ID    to AH-PTT-ID (PST-IX).
059000     move     AH-TXN-CODE-FLD  to AH-PTT-CODE (PST-IX).
059100     move     AH-TXN-NAME-FLD  to AH-PTT-NAME (PST-IX).
059200     move     AH-TXN-ORDER-NUM to AH-PTT-SORT (PST-IX).
059300     if       AH-TXN-STATUS = zero
059400              move 1 to AH-PTT-STATUS (PST-IX)
059500     else
059600              move AH-TXN-STATUS to AH-PTT-STATUS (PST-IX)
059700     end-if.
059800     move     "N" to AH-PTT-DELETED-SW (PST-IX).
059900     move     "Y" to WS-Found-SW.
060000     move     "post created" to WS-Action.
060100*
060200*    .01 UPPO - update post
060300 ab220-Update-Post.
060400     if       AH-TXN-KEY-ID = zero
060500              move "post id required" to WS-Reason
060600              move "N" to WS-Found-SW
060700              exit paragraph
060800     end-if.
060900     perform  zz030-Find-Post thru zz030-Exit.
061000     if       WS-Not-Found
061100              move "post not found" to WS-Reason
061200              exit paragraph
061300     end-if.
061400     move     WS-Found-IX to PST-IX.
061500     if       AH-TXN-CODE-FLD not = AH-PTT-CODE (PST-IX)
061600              perform zz031-Post-Code-In-Use thru zz031-Exit
061700              if      WS-Found
061800                      move "post code already exists" to WS-Reason
061900                      move "N" to WS-Found-SW
062000                      exit paragraph
062100              end-if
062200     end-if.
062300     move     AH-TXN-CODE-FLD  to AH-PTT-CODE (PST-IX).
062400     move     AH-TXN-NAME-FLD  to AH-PTT-NAME (PST-IX).
062500     move     AH-TXN-ORDER-NUM to AH-PTT-SORT (PST-IX).
062600     move     AH-TXN-STATUS    to AH-PTT-STATUS (PST-IX).
062700     move     "Y" to WS-Found-SW.
062800     move     "post updated" to WS-Action.
062900*
063000*    .01 DLPO - delete post
063100 ab230-Delete-Post.
063200     perform  zz030-Find-Post thru zz030-Exit.
063300     if       WS-Not-Found
063400              move "post not found" to WS-Reason
063500              exit paragraph
063600     end-if.
063700     perform  zz032-Post-Has-Users thru zz032-Exit.
063800     if       WS-Found
063900              move "post has users" to WS-Reason
064000              move "N" to WS-Found-SW
064100              exit paragraph
064200     end-if.
064300     move     "Y" to AH-PTT-DELETED-SW (WS-Found-IX).
064400     perform  zz040-Remove-Posts-Perms thru zz040-Exit.
064500     move     "Y" to WS-Found-SW.
064600     move     "post deleted" to WS-Action.
064700*
064800*    .01 ASPO - assign post to user
064900 ab310-Assign-Post.
065000     perform  zz010-Find-User thru zz010-Exit.
065100     if       WS-Not-Found
065200              move "user not found" to WS-Reason
065300              exit paragraph
065400     end-if.
065500     perform  zz030-Find-Post thru zz030-Exit.
065600     if       WS-Not-Found
065700              move "post not found" to WS-Reason
065800              exit paragraph
065900     end-if.
066000     if       AH-TXN-DEPT-ID not = zero
066100              perform zz022-Find-Dept-By-Dept-Id thru zz022-Exit
066200*                                                              AH313
066300              if      WS-Not-Found
066400                      move "department not found" to WS-Reason
066500                      move "N" to WS-Found-SW
066600                      exit paragraph
066700              end-if
066800     end-if.
066900     perform  zz010-Find-User thru zz010-Exit.
067000     set      USR-IX to WS-Found-IX.
067100     move     AH-TXN-POST-ID to AH-UST-POST-ID (USR-IX).
067200     if       AH-TXN-DEPT-ID not = zero
067300              move AH-TXN-DEPT-ID to AH-UST-DEPT-ID (USR-IX)
067400     end-if.
067500     move     "Y" to WS-Found-SW.
067600     move     "post assigned" to WS-Action.
067700*
067800*    .01 PPRM - grant permission to post
067900 ab320-Grant-Permission.
068000     perform  zz033-Permission-Is-Valid thru zz033-Exit.
068100     if       WS-Not-Found
068200              move "permission not found or disabled" to WS-Reason
068300              exit paragraph
068400     end-if.
068500     add      1 to AH-POP-Count.
068600     set      POP-IX to AH-POP-Count.
068700     move     AH-TXN-POST-ID to AH-POT-POST-ID (POP-IX).
068800     move     AH-TXN-PERM-ID to AH-POT-PERM-ID (POP-IX).
068900     move     "Y" to WS-Found-SW.
069000     move     "permission granted" to WS-Action.
069100*
069200*    Keyed-lookup helpers - linear scan over the in-storage
069300*    tables, each one a self-looping paragraph PERFORMed THRU
069400*    its own exit (AH314), same idiom repeated per master.
069500*
069600 zz010-Find-User.
069700     move     "N" to WS-Found-SW.
069800     move     zero to WS-Found-IX.
069900     set      USR-IX to 1.
070000 zz010-Loop.
070100     if       USR-IX > AH-USR-Count
070200              go to zz010-Exit
070300     end-if.
070400     if       AH-UST-ROW-LIVE (USR-IX)
070500          and AH-UST-ID (USR-IX) = AH-TXN-KEY-ID
070600              set WS-Found to true
070700              set WS-Found-IX to USR-IX
070800              go to zz010-Exit
070900     end-if.
071000     set      USR-IX up by 1.
071100     go to    zz010-Loop.
071200 zz010-Exit.
071300     exit.
071400*
071500 zz011-Username-In-Use.
071600     move     "N" to WS-Found-SW.
071700     set      USR-IX to 1.
071800 zz011-Loop.
071900     if       USR-IX > AH-USR-Count
072000              go to zz011-Exit
072100     end-if.
072200     if       AH-UST-ROW-LIVE (USR-IX)
072300          and AH-UST-USERNAME (USR-IX) = AH-TXN-USERNAME
072400              set WS-Found to true
072500              go to zz011-Exit
072600     end-if.
072700     set      USR-IX up by 1.
072800     go to    zz011-Loop.
072900 zz011-Exit.
073000     exit.
073100*
073150*    AH313 - ZZ020 used to search parent-id first and fall back
073160*    to key-id, one paragraph trying to serve two different
073170*    callers.  A non-zero parent-id on an UPDP record made it
073180*    match the wrong row.  Split three ways below - each caller
073190*    now says which field it means.
073200 zz020-Find-Dept-By-Key.
073300     move     "N" to WS-Found-SW.
073400     move     zero to WS-Found-IX.
073500     set      DEP-IX to 1.
073520 zz020-Loop.
073540     if       DEP-IX > AH-DEP-Count
073560              go to zz020-Exit
073580     end-if.
073600     if       AH-DPT-ROW-LIVE (DEP-IX)
073700          and AH-DPT-ID (DEP-IX) = AH-TXN-KEY-ID
073800              set WS-Found to true
073900              set WS-Found-IX to DEP-IX
073950              go to zz020-Exit
074000     end-if.
074050     set      DEP-IX up by 1.
074070     go to    zz020-Loop.
074080 zz020-Exit.
074090     exit.
074250*
074260 zz021-Find-Dept-By-Parent.
074270     move     "N" to WS-Found-SW.
074280     move     zero to WS-Found-IX.
074290     set      DEP-IX to 1.
074295 zz021-Loop.
074300     if       DEP-IX > AH-DEP-Count
074310              go to zz021-Exit
074320     end-if.
074400     if       AH-DPT-ROW-LIVE (DEP-IX)
074450          and AH-DPT-ID (DEP-IX) = AH-TXN-PARENT-ID
074600              set WS-Found to true
074700              set WS-Found-IX to DEP-IX
074750              go to zz021-Exit
074800     end-if.
074850     set      DEP-IX up by 1.
074870     go to    zz021-Loop.
074880 zz021-Exit.
074890     exit.
075050*
075060 zz022-Find-Dept-By-Dept-Id.
075070     move     "N" to WS-Found-SW.
075080     move     zero to WS-Found-IX.
075085     set      DEP-IX to 1.
075086 zz022-Loop.
075087     if       DEP-IX > AH-DEP-Count
075088              go to zz022-Exit
075089     end-if.
075090     if       AH-DPT-ROW-LIVE (DEP-IX)
075100          and AH-DPT-ID (DEP-IX) = AH-TXN-DEPT-ID
075110              set WS-Found to true
075120              set WS-Found-IX to DEP-IX
075125              go to zz022-Exit
075130     end-if.
075140     set      DEP-IX up by 1.
075145     go to    zz022-Loop.
075150 zz022-Exit.
075155     exit.
075160*
075170*    AH314 - DLDP used to scan AH-DEP/AH-USR inline looking for
075180*    children and members, one PERFORM VARYING apiece buried in
075190*    the caller.  Named as ZZ023/ZZ024 below, same as every other
075200*    helper in this program.
075210*
075220 zz023-Has-Child-Depts.
075230     move     "N" to WS-Found-SW.
075240     set      DEP-IX to 1.
075250 zz023-Loop.
075260     if       DEP-IX > AH-DEP-Count
075270              go to zz023-Exit
075280     end-if.
075290     if       AH-DPT-ROW-LIVE (DEP-IX)
075300          and AH-DPT-PARENT-ID (DEP-IX) = AH-TXN-KEY-ID
075310              set WS-Found to true
075320              go to zz023-Exit
075330     end-if.
075340     set      DEP-IX up by 1.
075350     go to    zz023-Loop.
075360 zz023-Exit.
075370     exit.
075380*
075390 zz024-Dept-Has-Users.
075400     move     "N" to WS-Found-SW.
075410     set      USR-IX to 1.
075420 zz024-Loop.
075430     if       USR-IX > AH-USR-Count
075440              go to zz024-Exit
075450     end-if.
075460     if       AH-UST-ROW-LIVE (USR-IX)
075470          and AH-UST-DEPT-ID (USR-IX) = AH-TXN-KEY-ID
075480              set WS-Found to true
075490              go to zz024-Exit
075500     end-if.
075510     set      USR-IX up by 1.
075520     go to    zz024-Loop.
075530 zz024-Exit.
075540     exit.
075550*
075560*    AH314 - ZZ030 used to chain a second PERFORM VARYING after
075570*    the first when the key-id scan came up empty.  Same two
075580*    scans below, GO TO ZZ030-TRY-POST-ID instead of falling out
075590*    of one loop into a second one.
075600*
075700 zz030-Find-Post.
075800     move     "N" to WS-Found-SW.
075900     move     zero to WS-Found-IX.
076000     set      PST-IX to 1.
076050 zz030-Loop.
076100     if       PST-IX > AH-PST-Count
076150              go to zz030-Try-Post-Id
076200     end-if.
076250     if       AH-PTT-ROW-LIVE (PST-IX)
076300          and AH-PTT-ID (PST-IX) = AH-TXN-KEY-ID
076350              set WS-Found to true
076400              set WS-Found-IX to PST-IX
076450              go to zz030-Exit
076500     end-if.
076550     set      PST-IX up by 1.
076600     go to    zz030-Loop.
076650 zz030-Try-Post-Id.
076700     set      PST-IX to 1.
076750 zz030-Loop-2.
076800     if       PST-IX > AH-PST-Count
076850              go to zz030-Exit
076900     end-if.
076950     if       AH-PTT-ROW-LIVE (PST-IX)
077000          and AH-PTT-ID (PST-IX) = AH-TXN-POST-ID
077050              set WS-Found to true
077100              set WS-Found-IX to PST-IX
077150              go to zz030-Exit
077200     end-if.
077250     set      PST-IX up by 1.
077300     go to    zz030-Loop-2.
077350 zz030-Exit.
077400     exit.
077500*
077600 zz031-Post-Code-In-Use.
077700     move     "N" to WS-Found-SW.
077750     set      PST-IX to 1.
077760 zz031-Loop.
077770     if       PST-IX > AH-PST-Count
077780              go to zz031-Exit
077790     end-if.
077800     if       AH-PTT-ROW-LIVE (PST-IX)
077900          and AH-PTT-CODE (PST-IX) = AH-TXN-CODE-FLD
078000              set WS-Found to true
078050              go to zz031-Exit
078100     end-if.
078150     set      PST-IX up by 1.
078200     go to    zz031-Loop.
078250 zz031-Exit.
078300     exit.
078350*
078360 zz032-Post-Has-Users.
078370     move     "N" to WS-Found-SW.
078380     set      USR-IX to 1.
078390 zz032-Loop.
078400     if       USR-IX > AH-USR-Count
078410              go to zz032-Exit
078420     end-if.
078430     if       AH-UST-ROW-LIVE (USR-IX)
078440          and AH-UST-POST-ID (USR-IX) = AH-TXN-KEY-ID
078450              set WS-Found to true
078460              go to zz032-Exit
078470     end-if.
078480     set      USR-IX up by 1.
078490     go to    zz032-Loop.
078500 zz032-Exit.
078510     exit.
078520*
078530 zz033-Permission-Is-Valid.
078540     move     "N" to WS-Found-SW.
078550     set      PRM-IX to 1.
078560 zz033-Loop.
078570     if       PRM-IX > AH-PRM-Count
078580              go to zz033-Exit
078590     end-if.
078600     if       AH-PRT-ID (PRM-IX) = AH-TXN-PERM-ID
078610          and AH-PRT-STATUS (PRM-IX) = 1
078620          and AH-PRT-DEL-FLAG (PRM-IX) = 0
078630              set WS-Found to true
078640              go to zz033-Exit
078650     end-if.
078660     set      PRM-IX up by 1.
078670     go to    zz033-Loop.
078680 zz033-Exit.
078690     exit.
078700*
078710 zz040-Remove-Posts-Perms.
078720     set      POP-IX to 1.
078730 zz040-Loop.
078740     if       POP-IX > AH-POP-Count
078750              go to zz040-Exit
078760     end-if.
078770     if       AH-POT-POST-ID (POP-IX) = AH-TXN-KEY-ID
078780              move zero to AH-POT-POST-ID (POP-IX)
078790                           AH-POT-PERM-ID (POP-IX)
078800     end-if.
078810     set      POP-IX up by 1.
078820     go to    zz040-Loop.
078830 zz040-Exit.
078840     exit.
079300*
079400 aa080-Write-Audit-Line          section.
079500*************************************
079600*
079700     move     WS-Seq-No to AHD-Seq.
079800     move     AH-TXN-CODE to AHD-Code.
079900     move     AH-TXN-KEY-ID to AHD-Key.
080000     if       WS-Found-SW = "Y"
080100              move "ACCEPTED " to AHD-Verdict
080200              move WS-Action to AHD-Detail
080300              add  1 to WS-Accepted-Cnt
080400     else
080500              move "REJECTED " to AHD-Verdict
080600              move WS-Reason to AHD-Detail
080700              add  1 to WS-Rejected-Cnt
080800     end-if.
080900     move     AH-Audit-Detail to AH-Print-Line.
081000     write    AH-Print-Line.
081100*
081200 aa080-Exit. exit section.
081300*
081400 aa095-Close-Down           section.
081500*************************************
081600*
081700     move     WS-Accepted-Cnt to AHT-Accepted.
081800     move     WS-Rejected-Cnt to AHT-Rejected.
081900     move     spaces to AH-Print-Line.
082000     move     AH-Audit-Trailer to AH-Print-Line.
082100     write    AH-Print-Line.
082200     close    MD-Transaction-File Print-File.
082300     open     output AH-Post-Perm-File.
082350     set      POP-IX to 1.
082400     perform  aa096-Write-PostPerm-Loop thru aa096-Exit.
082800     close    AH-Post-Perm-File.
083200*
083300 aa095-Exit. exit section.
083350*
083360 aa096-Write-PostPerm-Loop.
083370     if       POP-IX > AH-POP-Count
083380              go to aa096-Exit
083390     end-if.
083400     if       AH-POT-POST-ID (POP-IX) not = zero
083410              move AH-POT-POST-ID (POP-IX) to AH-POP-POST-ID
083420              move AH-POT-PERM-ID (POP-IX) to AH-POP-PERM-ID
083430              write AH-POP-RECORD
083440     end-if.
083450     set      POP-IX up by 1.
083460     go to    aa096-Write-PostPerm-Loop.
083470 aa096-Exit.
083480     exit.
083490*
