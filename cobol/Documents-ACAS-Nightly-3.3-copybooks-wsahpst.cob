001000*****************************************************
001100*                                                   *
001200*  Record Definition For Approval Hub Post/Job      *
001300*       Master File  -  Postmast                    *
001400*     Uses AH-PST-ID As Key                         *
001500*****************************************************
001600*  File size 69 bytes (65 bytes of data + 4 filler).
001700*
001800* 04/01/26 vbc - Created.  Close cousin of the old PY
001900*                accounts record - code + description + sort.
002000*
002100 01  AH-PST-RECORD.
002200     03  AH-PST-ID                 pic 9(10).
002300     03  AH-PST-CODE               pic x(20).
002400     03  AH-PST-NAME               pic x(30).
002500     03  AH-PST-SORT               pic 9(4).
002600     03  AH-PST-STATUS             pic 9(1).
002700         88  AH-PST-ACTIVE            value 1.
002800         88  AH-PST-DISABLED          value 0.
002900     03  filler                    pic x(04).
003000*
