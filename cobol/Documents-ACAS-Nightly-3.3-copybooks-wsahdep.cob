001000*****************************************************
001100*                                                   *
001200*  Record Definition For Approval Hub Department    *
001300*       Master File  -  Deptmast                    *
001400*     Uses AH-DEP-ID As Key                         *
001500*****************************************************
001600*  Doc layout is 140 bytes of data; padded to 146 on *
001700*  disk for growth - see filler below.               *
001800*
001900* 04/01/26 vbc - Created - replaces the old PY company
002000*                history layout, now used for the dept tree.
002100* 19/01/26 vbc -    .01 order-num widened discussion closed,
002200*                left at 9(4) per spec.
002300*
002400 01  AH-DEP-RECORD.
002500     03  AH-DEP-ID                 pic 9(10).
002600     03  AH-DEP-PARENT-ID          pic 9(10).
002700         88  AH-DEP-TOP-LEVEL         value zero.
002800     03  AH-DEP-NAME               pic x(30).
002900     03  AH-DEP-LEADER             pic x(30).
003000     03  AH-DEP-PHONE              pic x(15).
003100     03  AH-DEP-EMAIL              pic x(40).
003200     03  AH-DEP-ORDER-NUM          pic 9(4).
003300     03  AH-DEP-STATUS             pic 9(1).
003400         88  AH-DEP-ACTIVE            value 1.
003500         88  AH-DEP-DISABLED          value 0.
003600     03  filler                    pic x(06).
003700*
003800 01  AH-DEP-SORT-VIEW redefines AH-DEP-RECORD.
003900     03  AH-DEP-SV-ID              pic 9(10).
004000     03  AH-DEP-SV-PARENT          pic 9(10).
004100     03  AH-DEP-SV-REST            pic x(126).
004200*
