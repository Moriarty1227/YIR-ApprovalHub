001000*****************************************************
001100*                                                   *
001200*  Record Definition For Approval Hub Permission    *
001300*       Master File  -  Permmast                    *
001400*     Uses AH-PRM-ID As Key                         *
001500*****************************************************
001600*  File size 76 bytes (72 bytes of data + 4 filler).
001700*
001800* 04/01/26 vbc - Created.  One permission per record, no
001900*                longer a table of rate/credit blocks.
002000* 21/01/26 vbc -    .01 added del-flag - PPRM assignments must
002100*                not pick up a logically deleted permission.
002200*
002300 01  AH-PRM-RECORD.
002400     03  AH-PRM-ID                 pic 9(10).
002500     03  AH-PRM-CODE               pic x(30).
002600     03  AH-PRM-NAME               pic x(30).
002700     03  AH-PRM-STATUS             pic 9(1).
002800         88  AH-PRM-ACTIVE            value 1.
002900         88  AH-PRM-DISABLED          value 0.
003000     03  AH-PRM-DEL-FLAG           pic 9(1).
003100         88  AH-PRM-LIVE              value 0.
003200         88  AH-PRM-DELETED           value 1.
003300     03  filler                    pic x(04).
003400*
