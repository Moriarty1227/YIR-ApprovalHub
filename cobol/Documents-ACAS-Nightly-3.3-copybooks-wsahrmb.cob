001000*****************************************************
001100*                                                   *
001200*  Record Definition For Approval Hub Reimburse     *
001300*       Detail File  -  Rmbdtl                       *
001400*     Uses AH-RMB-APP-ID As Key, Matches Applfile    *
001500*****************************************************
001600*  File size 26 bytes (22 bytes of data + 4 filler).
001700*
001800* 04/01/26 vbc - Created.  One row per reimbursement claim,
001900*                replaces the old PY state tax withholding
002000*                table layout.
002100*
002400 01  AH-RMB-RECORD.
002500     03  AH-RMB-APP-ID             pic 9(10).
002600     03  AH-RMB-AMOUNT             pic s9(9)v9(2)   comp-3.
002700     03  filler                    pic x(04).
002800*
