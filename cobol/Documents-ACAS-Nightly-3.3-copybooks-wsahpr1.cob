001000*****************************************************
001100*                                                   *
001200*  Record Definition For Approval Hub Run Parameter *
001300*       And Linkage Block  -  Works As Linkage For   *
001400*       Rptsum And Rptdept, Called By The JCL Step   *
001500*       Which Supplies The Run Month And (For        *
001600*       Rptdept) The Target Department.               *
001700*****************************************************
001800*  File size padded to 64 bytes for growth.
001900*
002000* 05/01/26 vbc - Created.  Replaces the old PY param1
002100*                record - that one carried the whole
002200*                company setup block, this Approval Hub
002300*                only needs the run month and the one
002400*                department key Rptdept validates against.
002500* 20/01/26 vbc -    .01 added AH-PR1-DEPT-FOUND-SW and
002600*                AH-PR1-DEPT-NAME-RET after Rptdept grew
002700*                a need to hand the resolved name back.
002800*
002900 01  AH-PR1-RECORD.
003000     03  AH-PR1-REPORT-YYYYMM      pic 9(6).
003100     03  AH-PR1-REPORT-YEAR        pic 9(4).
003200     03  AH-PR1-REPORT-MONTH       pic 9(2).
003300     03  AH-PR1-DEPT-ID            pic 9(10).
003400         88  AH-PR1-NO-DEPT-GIVEN     value zero.
003500     03  AH-PR1-DEPT-NAME-RET      pic x(30).
003600     03  AH-PR1-RETURN-CODE        pic 9(2)   comp.
003700         88  AH-PR1-RUN-OK             value 0.
003800         88  AH-PR1-DEPT-NOT-FOUND     value 4.
003900     03  AH-PR1-DEPT-FOUND-SW      pic x(01).
004000         88  AH-PR1-DEPT-WAS-FOUND    value "Y".
004100         88  AH-PR1-DEPT-WAS-MISSING  value "N".
004200     03  filler                    pic x(29).
004300*
004400 01  AH-PR1-YYYYMM-VIEW redefines AH-PR1-RECORD.
004500     03  AH-PR1-YV-CCYY            pic 9(4).
004600     03  AH-PR1-YV-MM              pic 9(2).
004700     03  filler                    pic x(58).
004800*
