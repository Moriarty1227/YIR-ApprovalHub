001000*****************************************************
001100*                                                   *
001200*  Record Definition For Approval Hub Leave         *
001300*       Detail File  -  Leavedtl                     *
001400*     Uses AH-LVE-APP-ID As Key, Matches Applfile    *
001500*****************************************************
001600*  File size 22 bytes (18 bytes of data + 4 filler).
001700*
001800* 04/01/26 vbc - Created.  One row per leave application,
001900*                replaces the old PY LWT withholding table
002000*                layout - this shop never did need 3 copies
002100*                of that table, so this one is plain.
002200*
002300 01  AH-LVE-RECORD.
002400     03  AH-LVE-APP-ID             pic 9(10).
002500     03  AH-LVE-DAYS               pic s9(5)v9(2)   comp-3.
002600     03  filler                    pic x(04).
002700*
